000100********************************************************************
000110* FECHA       : 25/06/1991
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)
000130* APLICACION  : RESIDENCIA - PROGRAMACION DE TAREAS RECURRENTES
000140* PROGRAMA    : RESD1R00
000150* TIPO        : BATCH
000160* DESCRIPCION : PROGRAMA PRINCIPAL DEL MOTOR DE VENCIMIENTO DE
000170*             : TAREAS RECURRENTES DE LA RESIDENCIA.  LEE EL
000180*             : MAESTRO DE TAREAS, DETERMINA CUALES TAREAS VENCEN
000190*             : EN LA FECHA DE CORRIDA (LLAMANDO A RESD1C00 POR
000200*             : CADA RENGLON), LAS AGRUPA POR DEPARTAMENTO Y
000210*             : EMITE EL REPORTE DE PROGRAMACION DEL DIA MAS EL
000220*             : ADELANTO DE LA SEMANA EN CURSO (DOMINGO A SABADO)
000230* ARCHIVOS    : TASKMST=C, RUNPARM=C, SCHDRPT=A
000240* ACCION (ES) : C=CONSULTA, A=ALTA (GENERA REPORTE)
000250* INSTALADO   : 25/06/1991
000260* BPM/RATIONAL: 228866
000270* NOMBRE      : PROGRAMACION DE TAREAS RECURRENTES - CORRIDA DIARIA
000280* PROGRAMA(S) : CALL A RESD1C00 (MOTOR DE VENCIMIENTO DE TAREAS)
000290********************************************************************
000300 ID DIVISION.
000310 PROGRAM-ID. RESD1R00.
000320 AUTHOR. ERICK DANIEL RAMIREZ DIVAS.
000330 INSTALLATION. RESIDENCIA - CENTRO DE COMPUTO.
000340 DATE-WRITTEN. 06/25/1991.
000350 DATE-COMPILED.
000360 SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS - RESIDENCIA.
000370********************************************************************
000380*               B I T A C O R A   D E   C A M B I O S
000390********************************************************************
000400*------------------------------------------------------- HIST
000410*25/06/1991 EDR TK-00117 CREACION DEL PROGRAMA PRINCIPAL,         RESD1R0 
000420*            CARGA EL MAESTRO DE TAREAS Y LLAMA A RESD1C00        RESD1R0 
000430*            POR CADA RENGLON PARA DETERMINAR VENCIMIENTO.        RESD1R0 
000440*14/03/1993 EDR TK-00142 SE AJUSTA EL REPORTE A 132               RESD1R0 
000450*            COLUMNAS PARA CUMPLIR EL ESTANDAR DE IMPRESION       RESD1R0 
000460*            DE LA INSTALACION.                                   RESD1R0 
000470*02/09/1994 EDR TK-00177 SE AGREGA LA SECCION 'THIS WEEK' Y       RESD1R0 
000480*            LA TABLA DE LA SEMANA EN CURSO (DOMINGO A            RESD1R0 
000490*            SABADO), EN CONJUNTO CON TK-00176 DE RESD1C00.       RESD1R0 
000500*14/02/1996 MGL TK-00242 SE AMPLIA EL LIMITE DE LA TABLA          RESD1R0 
000510*            DEL MAESTRO DE TAREAS EN MEMORIA Y SE AGREGA         RESD1R0 
000520*            VALIDACION TOLERANTE DEL CAMPO NUM-VECES,            RESD1R0 
000530*            EN CONJUNTO CON TK-00241 DE RESD1C00.                RESD1R0 
000540*20/05/1997 CHG TK-00268 SE REASIGNA EL ARCHIVO DE TRABAJO        RESD1R0 
000550*            DEL SORT (SORTWK1) POR PROBLEMA DE ESPACIO           RESD1R0 
000560*            EN DASD REPORTADO POR OPERACIONES.                   RESD1R0 
000570*11/11/1998 JCL TK-00309 REVISION GENERAL DEL PROGRAMA POR        RESD1R0 
000580*            EL PROYECTO DE CERTIFICACION DEL ANIO 2000.          RESD1R0 
000590*            SE CONFIRMA QUE TODAS LAS FECHAS SE MANEJAN          RESD1R0 
000600*            EN FORMATO CCYYMMDD (SIGLO COMPLETO).                RESD1R0 
000610*30/03/1999 JCL TK-00312 CIERRE DE CERTIFICACION Y2K, SIN         RESD1R0 
000620*            CAMBIOS DE CODIGO REQUERIDOS EN ESTE PROGRAMA.       RESD1R0 
000630*19/07/2001 RRH TK-00389 SE VERIFICA LA INTERFASE DE CALL         RESD1R0 
000640*            CON RESD1C00 TRAS TK-00388 (VALIDACION DE            RESD1R0 
000650*            DIA 1-31); NO REQUIERE CAMBIOS EN ESTE LADO.         RESD1R0 
000660*08/10/2003 LMQ TK-00415 SE CORRIGE EN PRODUCCION EL              RESD1R0 
000670*            REINICIO DEL CONTADOR DE CORTE DE DEPARTAMENTO       RESD1R0 
000680*            QUE ARRASTRABA EL TOTAL DEL DEPARTAMENTO             RESD1R0 
000690*            ANTERIOR CUANDO HABIA UN SOLO DEPARTAMENTO.          RESD1R0 
000700********************************************************************
000710
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER. IBM-370.
000750 OBJECT-COMPUTER. IBM-370.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM
000780     UPSI-0 IS WKS-SW-TRAZA
000790     CLASS DIGITO-VALIDO IS "0" THRU "9".
000800
000810 INPUT-OUTPUT SECTION.
000820 FILE-CONTROL.
000830     SELECT TASKMST ASSIGN TO TASKMST
000840            ORGANIZATION  IS SEQUENTIAL
000850            ACCESS        IS SEQUENTIAL
000860            FILE STATUS   IS FS-TASKMST
000870                             FSE-TASKMST.
000880
000890     SELECT RUNPARM ASSIGN TO RUNPARM
000900            ORGANIZATION  IS SEQUENTIAL
000910            ACCESS        IS SEQUENTIAL
000920            FILE STATUS   IS FS-RUNPARM
000930                             FSE-RUNPARM.
000940
000950     SELECT SCHDRPT ASSIGN TO SCHDRPT
000960            ORGANIZATION  IS SEQUENTIAL
000970            ACCESS        IS SEQUENTIAL
000980            FILE STATUS   IS FS-SCHDRPT
000990                             FSE-SCHDRPT.
001000
001010     SELECT WORKFILE ASSIGN TO SORTWK1.
001020
001030 DATA DIVISION.
001040 FILE SECTION.
001050********************************************************************
001060*              DEFINICION DE ESTRUCTURA DE ARCHIVOS
001070********************************************************************
001080*  MAESTRO DE TAREAS RECURRENTES DE LA RESIDENCIA
001090 FD  TASKMST
001100     RECORD CONTAINS 205 CHARACTERS.
001110     COPY RESTARCY.
001120
001130*  PARAMETROS DE LA CORRIDA (FECHA Y ETIQUETA DE HORARIO)
001140 FD  RUNPARM
001150     RECORD CONTAINS 32 CHARACTERS.
001160 01  REG-PARAMETROS-CORRIDA.
001170     05  RUNP-FECHA-CORRIDA      PIC 9(08).
001180     05  RUNP-ETIQUETA-HORARIO   PIC X(20).
001190     05  FILLER                  PIC X(04).
001200
001210*  REPORTE DE PROGRAMACION DE TAREAS (LINEA DE IMPRESION)
001220 FD  SCHDRPT
001230     RECORD CONTAINS 132 CHARACTERS.
001240 01  REG-REPORTE                 PIC X(132).
001250
001260*  ARCHIVO DE TRABAJO DEL SORT POR DEPARTAMENTO
001270 SD  WORKFILE.
001280 01  WKS-WORKAREA.
001290     05  WRK-DEPARTAMENTO        PIC X(30).
001300     05  WRK-SECUENCIA           PIC 9(05) COMP.
001310     05  WRK-ACTIVIDAD           PIC X(60).
001320     05  FILLER                  PIC X(05).
001330 WORKING-STORAGE SECTION.
001340********************************************************************
001350*          RECURSOS RUTINA DE FSE Y VALIDACION FILE-STATUS
001360********************************************************************
001370     COPY RESFSECY REPLACING XXXXX BY TASKMST.
001380     COPY RESFSECY REPLACING XXXXX BY RUNPARM.
001390     COPY RESFSECY REPLACING XXXXX BY SCHDRPT.
001400 01  WKS-VARIABLES-FSE.
001410     05  PROGRAMA                PIC X(08) VALUE "RESD1R00".
001420     05  ARCHIVO                 PIC X(08) VALUE SPACES.
001430     05  ACCION                  PIC X(10) VALUE SPACES.
001440     05  LLAVE                   PIC X(32) VALUE SPACES.
001450     05  FILLER                  PIC X(02) VALUE SPACES.
001460
001470********************************************************************
001480*          TABLAS EN MEMORIA DEL MOTOR DE VENCIMIENTO
001490********************************************************************
001500     COPY RESDUECY.
001510
001520********************************************************************
001530*          BANDERAS Y CONTADORES DE CONTROL
001540********************************************************************
001550 01  WKS-FLAGS.
001560     05  WKS-FIN-TASKMST         PIC 9(01) VALUE ZEROS.
001570         88  FIN-TASKMST                 VALUE 1.
001580     05  WKS-FIN-RUNPARM         PIC 9(01) VALUE ZEROS.
001590         88  FIN-RUNPARM                 VALUE 1.
001600     05  WKS-FIN-SORT            PIC 9(01) VALUE ZEROS.
001610         88  FIN-SORT                    VALUE 1.
001620     05  WKS-PRIMERA-VEZ-DEPTO   PIC X(01) VALUE "S".
001630         88  WKS-ES-PRIMER-DEPTO         VALUE "S".
001640     05  FILLER                  PIC X(02) VALUE SPACES.
001650
001660 01  WKS-CONTADORES.
001670     05  WKS-TOTAL-HOY           PIC 9(05) COMP VALUE ZEROS.
001680     05  WKS-TOTAL-DEPTO         PIC 9(05) COMP VALUE ZEROS.
001690     05  WKS-TOTAL-SEMANA        PIC 9(05) COMP VALUE ZEROS.
001700     05  WKS-CONT-7AM            PIC 9(03) COMP VALUE ZEROS.
001710     05  WKS-DEPTO-ANTERIOR      PIC X(30) VALUE SPACES.
001720     05  WKS-MASCARA             PIC Z,ZZZ,ZZ9 VALUE ZEROS.
001730     05  FILLER                  PIC X(03) VALUE SPACES.
001740
001750********************************************************************
001760*          AREA DE PARAMETROS PARA EL CALL A RESD1C00 (DEBE
001770*          COINCIDIR EXACTAMENTE CON RES1C-PARM-AREA DE RESD1C00)
001780********************************************************************
001790 01  WKS-PARM-RESD1C00.
001800     05  WKS-P-FRECUENCIA        PIC X(12).
001810     05  WKS-P-FECHA-ESPECIFICA  PIC X(20).
001820     05  WKS-P-COMENTARIOS       PIC X(80).
001830     05  WKS-P-FECHA-EVALUAR     PIC 9(08).
001840     05  WKS-P-DIA-SEMANA        PIC X(09).
001850     05  WKS-P-RESULTADO         PIC X(01).
001860         88  WKS-P-TAREA-VENCE           VALUE "S".
001870         88  WKS-P-TAREA-NO-VENCE        VALUE "N".
001880     05  FILLER                  PIC X(02) VALUE SPACES.
001890
001900********************************************************************
001910*          FECHA DE CORRIDA Y DESGLOSE ANIO/MES/DIA
001920********************************************************************
001930 01  WKS-FECHA-CORRIDA           PIC 9(08) VALUE ZEROS.
001940 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
001950     05  WKS-FC-ANIO             PIC 9(04).
001960     05  WKS-FC-MES              PIC 9(02).
001970     05  WKS-FC-DIA              PIC 9(02).
001980
001990 01  WKS-DIA-SEMANA-CORRIDA      PIC X(09) VALUE SPACES.
002000
002010*  TABLA DE NOMBRES DE DIA, POSICION 1=DOMINGO ... 7=SABADO
002020 01  WKS-TABLA-DIA-SEMANA.
002030     05  FILLER                  PIC X(09) VALUE "SUNDAY".
002040     05  FILLER                  PIC X(09) VALUE "MONDAY".
002050     05  FILLER                  PIC X(09) VALUE "TUESDAY".
002060     05  FILLER                  PIC X(09) VALUE "WEDNESDAY".
002070     05  FILLER                  PIC X(09) VALUE "THURSDAY".
002080     05  FILLER                  PIC X(09) VALUE "FRIDAY".
002090     05  FILLER                  PIC X(09) VALUE "SATURDAY".
002100 01  WKS-NOMBRES-DIA REDEFINES WKS-TABLA-DIA-SEMANA.
002110     05  WKS-NOMBRE-DIA OCCURS 7 TIMES
002120                 INDEXED BY IDX-NOM-DIA.
002130         10  WKS-ND-TEXTO        PIC X(09).
002140
002150*  TABLA DE NOMBRES DE MES (PARA LA LINEA DE ENCABEZADO)
002160 01  WKS-TABLA-MES-TEXTO.
002170     05  FILLER                  PIC X(09) VALUE "January".
002180     05  FILLER                  PIC X(09) VALUE "February".
002190     05  FILLER                  PIC X(09) VALUE "March".
002200     05  FILLER                  PIC X(09) VALUE "April".
002210     05  FILLER                  PIC X(09) VALUE "May".
002220     05  FILLER                  PIC X(09) VALUE "June".
002230     05  FILLER                  PIC X(09) VALUE "July".
002240     05  FILLER                  PIC X(09) VALUE "August".
002250     05  FILLER                  PIC X(09) VALUE "September".
002260     05  FILLER                  PIC X(09) VALUE "October".
002270     05  FILLER                  PIC X(09) VALUE "November".
002280     05  FILLER                  PIC X(09) VALUE "December".
002290 01  WKS-NOMBRES-MES REDEFINES WKS-TABLA-MES-TEXTO.
002300     05  WKS-NOMBRE-MES OCCURS 12 TIMES
002310                 INDEXED BY IDX-NOM-MES.
002320         10  WKS-NM-TEXTO        PIC X(09).
002330
002340********************************************************************
002350*          TABLA DE DIAS POR MES Y RUTINAS DE ARITMETICA DE
002360*          FECHAS (SUMAR/RESTAR N DIAS, SIN FUNCIONES DE
002370*          FECHA, AL ESTILO DE LA TABLA TABLA-DIAS DE MORAS1)
002380********************************************************************
002390 01  WKS-TABLA-DIAS-MES.
002400     05  FILLER                  PIC X(24) VALUE
002410             "312831303130313130313031".
002420 01  WKS-DIAS-MES-R REDEFINES WKS-TABLA-DIAS-MES.
002430     05  WKS-DIA-FIN-MES         PIC 99 OCCURS 12 TIMES.
002440
002450 01  WKS-BISIESTO                PIC X(01) VALUE "N".
002460     88  WKS-ES-BISIESTO             VALUE "S".
002470 01  WKS-RESIDUO-BISIESTO        PIC 9(02) COMP VALUE ZEROS.
002480 01  WKS-DIAS-DEL-MES            PIC 9(02) COMP VALUE ZEROS.
002490
002500 01  WKS-FECHA-CALC              PIC 9(08) VALUE ZEROS.
002510 01  WKS-FECHA-CALC-R REDEFINES WKS-FECHA-CALC.
002520     05  WKS-FCC-ANIO            PIC 9(04).
002530     05  WKS-FCC-MES             PIC 9(02).
002540     05  WKS-FCC-DIA             PIC 9(02).
002550 01  WKS-FC-N-DIAS               PIC 9(02) COMP VALUE ZEROS.
002560
002570********************************************************************
002580*          CAMPOS DE TRABAJO DE LA CONGRUENCIA DE ZELLER
002590*          (CALCULO DEL DIA DE LA SEMANA DE LA FECHA DE
002600*          CORRIDA, SIN DEPENDER DEL RELOJ DEL SISTEMA)
002610********************************************************************
002620 01  WKS-ZELLER.
002630     05  WKS-Z-ANIO              PIC 9(04) COMP.
002640     05  WKS-Z-MES               PIC 9(02) COMP.
002650     05  WKS-Z-DIA               PIC 9(02) COMP.
002660     05  WKS-Z-SIGLO             PIC 9(02) COMP.
002670     05  WKS-Z-ANIO-CORTO        PIC 9(02) COMP.
002680     05  WKS-Z-T1                PIC 9(04) COMP.
002690     05  WKS-Z-T2                PIC 9(04) COMP.
002700     05  WKS-Z-T3                PIC 9(04) COMP.
002710     05  WKS-Z-H                 PIC 9(06) COMP.
002720     05  WKS-Z-COCIENTE          PIC 9(06) COMP.
002730     05  WKS-Z-RESIDUO           PIC 9(02) COMP.
002740     05  FILLER                  PIC X(02) VALUE SPACES.
002750
002760********************************************************************
002770*          LINEA DE IMPRESION DE TRABAJO Y SUS DESGLOSES
002780********************************************************************
002790 01  WKS-LINEA-REPORTE           PIC X(132) VALUE SPACES.
002800 01  WKS-LINEA-ENCABEZADO REDEFINES WKS-LINEA-REPORTE.
002810     05  WKS-ENC-LITERAL         PIC X(38) VALUE
002820             "ALPS RESIDENCY - DAILY TASK SCHEDULE ".
002830     05  WKS-ENC-LIT2            PIC X(04) VALUE "FOR ".
002840     05  WKS-ENC-FECHA-TXT       PIC X(24) VALUE SPACES.
002850     05  WKS-ENC-ETIQUETA        PIC X(22) VALUE SPACES.
002860     05  FILLER                  PIC X(44) VALUE SPACES.
002870
002880 01  WKS-RANGO-SEMANA.
002890     05  WKS-RC-DESDE            PIC X(10) VALUE SPACES.
002900     05  FILLER                  PIC X(03) VALUE SPACES.
002910     05  WKS-RC-HASTA            PIC X(10) VALUE SPACES.
002920
002930*    AREA DE TRABAJO PARA DESCOMPONER UNA FECHA DE LA SEMANA
002940*    EN CURSO (VER 420-IMPRIMIR-SEMANA / 421-ARMAR-FECHA-CORTA)
002950 01  WKS-FECHA-TRABAJO           PIC 9(08) VALUE ZEROS.
002960 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
002970     05  WKS-FT-ANIO             PIC 9(04).
002980     05  WKS-FT-MES              PIC 9(02).
002990     05  WKS-FT-DIA              PIC 9(02).
003000 01  WKS-DIA-EDITADO             PIC Z9.
003010*    WKS-DIA-EDITADO SIN EL ESPACIO DE RELLENO DE LA EDICION
003020*    Z9 (VER 422-QUITAR-ESPACIO-DIA), PARA ARMAR LA FECHA CORTA
003030*    CON UN SOLO ESPACIO SEPARADOR, SIN IMPORTAR SI EL DIA ES
003040*    DE 1 O 2 DIGITOS. ( 30/01/2004 LMQ TK-00420 )
003050 01  WKS-DIA-TEXTO-CORTO         PIC X(02) VALUE SPACES.
003060 01  WKS-FECHA-CORTA             PIC X(10) VALUE SPACES.
003070 PROCEDURE DIVISION.
003080********************************************************************
003090*               S E C C I O N    P R I N C I P A L
003100********************************************************************
003110 100-PRINCIPAL SECTION.
003120*    ORDEN FIJO DE LA CORRIDA: PARAMETROS, DIA DE LA SEMANA,
003130*    APERTURA, CARGA DEL MAESTRO, ENCABEZADO, SECCION DE HOY,
003140*    CALCULO Y SECCION DE LA SEMANA, MENSAJE DE PROXIMO AVISO,
003150*    CIERRE. NO SE REINVOCA NADA DE ESTO DESDE OTRO PUNTO DEL
003160*    PROGRAMA, ES UNA SOLA PASADA POR CORRIDA.
003170     PERFORM 110-LEER-PARAMETROS-CORRIDA
003180         THRU 110-LEER-PARAMETROS-CORRIDA-E
003190     PERFORM 120-CALCULAR-DIA-SEMANA-CORRIDA
003200         THRU 120-CALCULAR-DIA-SEMANA-CORRIDA-E
003210     PERFORM 130-APERTURA-ARCHIVOS
003220         THRU 130-APERTURA-ARCHIVOS-E
003230     PERFORM 200-CARGAR-MAESTRO-TAREAS
003240         THRU 200-CARGAR-MAESTRO-TAREAS-E
003250     PERFORM 500-ESCRIBIR-ENCABEZADO
003260         THRU 500-ESCRIBIR-ENCABEZADO-E
003270     PERFORM 300-OBTENER-TAREAS-DE-HOY
003280         THRU 300-OBTENER-TAREAS-DE-HOY-E
003290     PERFORM 400-CALCULAR-SEMANA
003300         THRU 400-CALCULAR-SEMANA-E
003310     PERFORM 410-OBTENER-TAREAS-DE-SEMANA
003320         THRU 410-OBTENER-TAREAS-DE-SEMANA-E
003330     PERFORM 420-IMPRIMIR-SEMANA
003340         THRU 420-IMPRIMIR-SEMANA-E
003350     PERFORM 510-ESCRIBIR-PROXIMO-AVISO
003360         THRU 510-ESCRIBIR-PROXIMO-AVISO-E
003370     PERFORM 600-CIERRE
003380         THRU 600-CIERRE-E
003390     STOP RUN.
003400 100-PRINCIPAL-E. EXIT.
003410
003420********************************************************************
003430*     110-LEER-PARAMETROS-CORRIDA
003440*     LEE LA FECHA DE CORRIDA Y LA ETIQUETA DE HORARIO DEL
003450*     ARCHIVO RUNPARM.  SI EL ARCHIVO NO EXISTE O VIENE VACIO,
003460*     LA ETIQUETA SE DEFAULTEA A 'MANUAL TRIGGER' (IGUAL QUE EL
003470*     DISPARADOR MANUAL DEL PROCESO EN LINEA), PERO LA FECHA DE
003480*     CORRIDA ES OBLIGATORIA: ESTE PROGRAMA NO CONSULTA EL RELOJ
003490*     DEL SISTEMA PARA QUE LA CORRIDA SEA REPRODUCIBLE.
003500********************************************************************
003510 110-LEER-PARAMETROS-CORRIDA SECTION.
003520     MOVE "Manual Trigger"      TO RUNP-ETIQUETA-HORARIO
003530     MOVE ZEROS                 TO RUNP-FECHA-CORRIDA
003540     OPEN INPUT RUNPARM
003550     IF FS-RUNPARM NOT EQUAL 0 AND 35
003560         DISPLAY ">>> RUNPARM NO DISPONIBLE, SE USA HORARIO"
003570                 " POR DEFECTO <<<" UPON CONSOLE
003580         GO TO 110-LEER-PARAMETROS-CORRIDA-E
003590     END-IF
003600     IF FS-RUNPARM EQUAL 35
003610         GO TO 110-LEER-PARAMETROS-CORRIDA-E
003620     END-IF
003630
003640     READ RUNPARM
003650         AT END MOVE 1 TO WKS-FIN-RUNPARM
003660     END-READ
003670     IF NOT FIN-RUNPARM
003680         MOVE RUNP-FECHA-CORRIDA    TO WKS-FECHA-CORRIDA
003690         IF RUNP-ETIQUETA-HORARIO EQUAL SPACES
003700             MOVE "Manual Trigger" TO RUNP-ETIQUETA-HORARIO
003710         END-IF
003720     END-IF
003730     CLOSE RUNPARM.
003740 110-LEER-PARAMETROS-CORRIDA-E.
003750     IF WKS-FECHA-CORRIDA EQUAL ZEROS
003760         DISPLAY ">>> FALTA LA FECHA DE CORRIDA EN RUNPARM <<<"
003770                 UPON CONSOLE
003780         DISPLAY "    EL PROGRAMA NO CONSULTA EL RELOJ DEL"
003790                 UPON CONSOLE
003800         DISPLAY "    SISTEMA, LA FECHA DEBE VENIR PARAMETRIZADA"
003810                 UPON CONSOLE
003820         MOVE 91 TO RETURN-CODE
003830         STOP RUN
003840     END-IF.
003850
003860********************************************************************
003870*     120-CALCULAR-DIA-SEMANA-CORRIDA
003880*     OBTIENE EL DIA DE LA SEMANA DE LA FECHA DE CORRIDA POR LA
003890*     CONGRUENCIA DE ZELLER (SIN RELOJ DE SISTEMA NI FUNCIONES
003900*     DE FECHA INTRINSECAS).  RESIDUO 0=SABADO,1=DOMINGO, ... ,
003910*     6=VIERNES; SE REACOMODA A LA TABLA WKS-NOMBRE-DIA DONDE
003920*     LA POSICION 1 ES DOMINGO.
003930********************************************************************
003940 120-CALCULAR-DIA-SEMANA-CORRIDA SECTION.
003950     MOVE WKS-FC-MES             TO WKS-Z-MES
003960     MOVE WKS-FC-DIA             TO WKS-Z-DIA
003970     MOVE WKS-FC-ANIO            TO WKS-Z-ANIO
003980     IF WKS-Z-MES < 3
003990         SUBTRACT 1 FROM WKS-Z-ANIO
004000         ADD 12 TO WKS-Z-MES
004010     END-IF
004020     DIVIDE WKS-Z-ANIO BY 100 GIVING WKS-Z-SIGLO
004030             REMAINDER WKS-Z-ANIO-CORTO
004040     COMPUTE WKS-Z-T1 = (13 * (WKS-Z-MES + 1)) / 5
004050     COMPUTE WKS-Z-T2 = WKS-Z-ANIO-CORTO / 4
004060     COMPUTE WKS-Z-T3 = WKS-Z-SIGLO / 4
004070     COMPUTE WKS-Z-H  = WKS-Z-DIA + WKS-Z-T1 + WKS-Z-ANIO-CORTO
004080                        + WKS-Z-T2 + WKS-Z-T3 + (5 * WKS-Z-SIGLO)
004090     DIVIDE WKS-Z-H BY 7 GIVING WKS-Z-COCIENTE
004100             REMAINDER WKS-Z-RESIDUO
004110
004120     EVALUATE WKS-Z-RESIDUO
004130         WHEN 0  SET IDX-NOM-DIA TO 7
004140         WHEN 1  SET IDX-NOM-DIA TO 1
004150         WHEN 2  SET IDX-NOM-DIA TO 2
004160         WHEN 3  SET IDX-NOM-DIA TO 3
004170         WHEN 4  SET IDX-NOM-DIA TO 4
004180         WHEN 5  SET IDX-NOM-DIA TO 5
004190         WHEN OTHER SET IDX-NOM-DIA TO 6
004200     END-EVALUATE
004210     MOVE WKS-ND-TEXTO(IDX-NOM-DIA) TO WKS-DIA-SEMANA-CORRIDA.
004220 120-CALCULAR-DIA-SEMANA-CORRIDA-E.
004230     EXIT.
004240
004250********************************************************************
004260*     130-APERTURA-ARCHIVOS
004270********************************************************************
004280 130-APERTURA-ARCHIVOS SECTION.
004290*    TASKMST SE ABRE DE ENTRADA PORQUE ESTE PROGRAMA SOLO
004300*    CONSULTA EL MAESTRO, NUNCA LO ACTUALIZA (EL ALTA/BAJA DE
004310*    TAREAS ES RESPONSABILIDAD DE OTRO PROCESO DEL AREA USUARIA).
004320     OPEN INPUT TASKMST
004330     IF FS-TASKMST NOT EQUAL 0
004340         MOVE "OPEN"     TO ACCION
004350         MOVE SPACES     TO LLAVE
004360         MOVE "TASKMST"  TO ARCHIVO
004370         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004380                               FS-TASKMST, FSE-TASKMST
004390         DISPLAY ">>> ALGO SALIO MAL AL ABRIR TASKMST <<<"
004400                 UPON CONSOLE
004410         MOVE 91 TO RETURN-CODE
004420         STOP RUN
004430     END-IF
004440
004450     OPEN OUTPUT SCHDRPT
004460     IF FS-SCHDRPT NOT EQUAL 0
004470         MOVE "OPEN"     TO ACCION
004480         MOVE SPACES     TO LLAVE
004490         MOVE "SCHDRPT"  TO ARCHIVO
004500         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
004510                               FS-SCHDRPT, FSE-SCHDRPT
004520         DISPLAY ">>> ALGO SALIO MAL AL ABRIR SCHDRPT <<<"
004530                 UPON CONSOLE
004540         CLOSE TASKMST
004550         MOVE 91 TO RETURN-CODE
004560         STOP RUN
004570     END-IF.
004580 130-APERTURA-ARCHIVOS-E. EXIT.
004590********************************************************************
004600*     200-CARGAR-MAESTRO-TAREAS
004610*     LEE TASKMST SECUENCIAL COMPLETO Y LO ACUMULA EN LA TABLA
004620*     WKS-TAREA.  SE OMITEN RENGLONES CON ACTIVIDAD EN BLANCO
004630*     (BASURA/RELLENO) Y SE CONSERVA EL ORDEN DE LECTURA EN
004640*     WKS-T-SECUENCIA PARA QUE EL SORT POR DEPARTAMENTO NO
004650*     ALTERE EL ORDEN ORIGINAL DENTRO DE CADA DEPARTAMENTO.
004660********************************************************************
004670 200-CARGAR-MAESTRO-TAREAS SECTION.
004680     MOVE ZEROS TO WKS-TOTAL-TAREAS
004690     READ TASKMST
004700         AT END MOVE 1 TO WKS-FIN-TASKMST
004710     END-READ
004720     PERFORM 205-PROCESAR-RENGLON-MAESTRO
004730         THRU 205-PROCESAR-RENGLON-MAESTRO-E
004740         UNTIL FIN-TASKMST
004750     DISPLAY "TAREAS CARGADAS DEL MAESTRO: " WKS-TOTAL-TAREAS
004760             UPON CONSOLE.
004770 200-CARGAR-MAESTRO-TAREAS-E. EXIT.
004780
004790 205-PROCESAR-RENGLON-MAESTRO SECTION.
004800*    UN RENGLON CON ACTIVIDAD EN BLANCO SE CONSIDERA RELLENO/
004810*    BASURA DEL ARCHIVO (NUNCA UNA TAREA VALIDA) Y SE DESCARTA
004820*    SIN CONTAR CONTRA WKS-TOTAL-TAREAS.
004830     IF TLTR-ACTIVIDAD NOT EQUAL SPACES
004840         ADD 1 TO WKS-TOTAL-TAREAS
004850         SET IDX-TAREA TO WKS-TOTAL-TAREAS
004860         MOVE TLTR-ACTIVIDAD         TO WKS-T-ACTIVIDAD(IDX-TAREA)
004870         MOVE TLTR-DEPARTAMENTO      TO WKS-T-DEPARTAMENTO(IDX-TAREA)
004880         MOVE TLTR-FRECUENCIA        TO WKS-T-FRECUENCIA(IDX-TAREA)
004890         MOVE TLTR-FECHA-ESPECIFICA  TO WKS-T-FECHA-ESPECIF(IDX-TAREA)
004900         MOVE TLTR-COMENTARIOS       TO WKS-T-COMENTARIOS(IDX-TAREA)
004910         MOVE WKS-TOTAL-TAREAS       TO WKS-T-SECUENCIA(IDX-TAREA)
004920         PERFORM 210-VALIDAR-VECES
004930             THRU 210-VALIDAR-VECES-E
004940     END-IF
004950     READ TASKMST
004960         AT END MOVE 1 TO WKS-FIN-TASKMST
004970     END-READ
004980     IF FS-TASKMST NOT EQUAL 0 AND 10
004990         MOVE "READ"     TO ACCION
005000         MOVE SPACES     TO LLAVE
005010         MOVE "TASKMST"  TO ARCHIVO
005020         CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
005030                               FS-TASKMST, FSE-TASKMST
005040         MOVE 91 TO RETURN-CODE
005050         PERFORM 600-CIERRE THRU 600-CIERRE-E
005060         STOP RUN
005070     END-IF.
005080 205-PROCESAR-RENGLON-MAESTRO-E. EXIT.
005090
005100********************************************************************
005110*     210-VALIDAR-VECES
005120*     NUM-VECES ES UN CAMPO PURAMENTE INFORMATIVO (VER RESTARCY)
005130*     QUE NO PARTICIPA EN EL CALCULO DE VENCIMIENTO; SE VALIDA
005140*     EN FORMA TOLERANTE (SI VIENE CON BASURA NO NUMERICA EN EL
005150*     ARCHIVO, SE ASUME CERO EN VEZ DE ABORTAR LA CARGA).
005160********************************************************************
005170 210-VALIDAR-VECES SECTION.
005180     IF TLTR-NUM-VECES NUMERIC
005190         CONTINUE
005200     ELSE
005210         MOVE ZEROS TO TLTR-NUM-VECES
005220     END-IF.
005230 210-VALIDAR-VECES-E. EXIT.
005240********************************************************************
005250*     300-OBTENER-TAREAS-DE-HOY
005260*     RECORRE LA TABLA DEL MAESTRO EN MEMORIA LLAMANDO A
005270*     RESD1C00 PARA CADA RENGLON CONTRA LA FECHA DE CORRIDA, Y
005280*     ORDENA LAS TAREAS QUE VENCEN HOY POR DEPARTAMENTO (CON LA
005290*     SECUENCIA DE LECTURA ORIGINAL COMO LLAVE SECUNDARIA) PARA
005300*     EL CORTE DE CONTROL DEL REPORTE.
005310********************************************************************
005320 300-OBTENER-TAREAS-DE-HOY SECTION.
005330     SORT WORKFILE ON ASCENDING KEY WRK-DEPARTAMENTO
005340                       ASCENDING KEY WRK-SECUENCIA
005350         INPUT  PROCEDURE IS 305-GENERAR-TAREAS-HOY
005360                        THRU 305-GENERAR-TAREAS-HOY-E
005370         OUTPUT PROCEDURE IS 320-IMPRIMIR-HOY-POR-DEPTO
005380                        THRU 320-IMPRIMIR-HOY-POR-DEPTO-E.
005390 300-OBTENER-TAREAS-DE-HOY-E. EXIT.
005400
005410 305-GENERAR-TAREAS-HOY SECTION.
005420*    PROCEDIMIENTO DE ENTRADA DEL SORT: RECORRE TODA LA TABLA
005430*    DEL MAESTRO EN MEMORIA, UNA SOLA VEZ, ANTES DE QUE EL SORT
005440*    EMPIECE A DEVOLVER LOS RENGLONES ORDENADOS.
005450     PERFORM 306-EVALUAR-RENGLON-HOY
005460         THRU 306-EVALUAR-RENGLON-HOY-E
005470         VARYING IDX-TAREA FROM 1 BY 1
005480         UNTIL IDX-TAREA > WKS-TOTAL-TAREAS.
005490 305-GENERAR-TAREAS-HOY-E. EXIT.
005500
005510 306-EVALUAR-RENGLON-HOY SECTION.
005520*    ARMA EL AREA DE PARAMETROS Y LLAMA A RESD1C00 UNA VEZ POR
005530*    RENGLON DEL MAESTRO; RELEASE SOLO SE EJECUTA SI EL RENGLON
005540*    VENCE HOY, ASI EL ARCHIVO DE TRABAJO DEL SORT SOLO LLEVA
005550*    LAS TAREAS QUE DE VERDAD VAN AL REPORTE.
005560     MOVE WKS-T-FRECUENCIA(IDX-TAREA)
005570                             TO WKS-P-FRECUENCIA
005580     MOVE WKS-T-FECHA-ESPECIF(IDX-TAREA)
005590                             TO WKS-P-FECHA-ESPECIFICA
005600     MOVE WKS-T-COMENTARIOS(IDX-TAREA)
005610                             TO WKS-P-COMENTARIOS
005620     MOVE WKS-FECHA-CORRIDA  TO WKS-P-FECHA-EVALUAR
005630     MOVE WKS-DIA-SEMANA-CORRIDA
005640                             TO WKS-P-DIA-SEMANA
005650     CALL "RESD1C00" USING WKS-PARM-RESD1C00
005660     IF WKS-P-TAREA-VENCE
005670         ADD 1 TO WKS-TOTAL-HOY
005680         MOVE WKS-T-DEPARTAMENTO(IDX-TAREA) TO WRK-DEPARTAMENTO
005690         MOVE WKS-T-SECUENCIA(IDX-TAREA)    TO WRK-SECUENCIA
005700         MOVE WKS-T-ACTIVIDAD(IDX-TAREA)    TO WRK-ACTIVIDAD
005710         RELEASE WKS-WORKAREA
005720     END-IF.
005730 306-EVALUAR-RENGLON-HOY-E. EXIT.
005740
005750********************************************************************
005760*     320-IMPRIMIR-HOY-POR-DEPTO
005770*     PROCEDIMIENTO DE SALIDA DEL SORT.  CORTE DE CONTROL POR
005780*     DEPARTAMENTO: IMPRIME EL ENCABEZADO DE DEPARTAMENTO AL
005790*     CAMBIAR DE LLAVE, CADA TAREA, Y EL SUBTOTAL DE DEPARTAMENTO
005800*     AL CERRAR EL GRUPO.  AL FINAL IMPRIME EL GRAN TOTAL.
005810*     ( 08/10/2003 LMQ TK-00415 - WKS-TOTAL-DEPTO SE REINICIA A
005820*       CERO CADA VEZ QUE SE ABRE UN GRUPO NUEVO, NO SOLO AL
005830*       CERRAR EL ANTERIOR, PARA QUE UN UNICO DEPARTAMENTO NO
005840*       ARRASTRE EL TOTAL DE LA CORRIDA ANTERIOR )
005850********************************************************************
005860 320-IMPRIMIR-HOY-POR-DEPTO SECTION.
005870     MOVE "S" TO WKS-PRIMERA-VEZ-DEPTO
005880     MOVE ZEROS TO WKS-FIN-SORT
005890     RETURN WORKFILE
005900         AT END SET FIN-SORT TO TRUE
005910     END-RETURN
005920     PERFORM 325-IMPRIMIR-RENGLON-HOY
005930         THRU 325-IMPRIMIR-RENGLON-HOY-E
005940         UNTIL FIN-SORT
005950     IF NOT WKS-ES-PRIMER-DEPTO
005960         PERFORM 326-IMPRIMIR-TOTAL-DEPTO
005970             THRU 326-IMPRIMIR-TOTAL-DEPTO-E
005980     END-IF
005990     MOVE WKS-TOTAL-HOY TO WKS-MASCARA
006000     MOVE SPACES TO WKS-LINEA-REPORTE
006010     STRING "TOTAL TASKS DUE TODAY: " DELIMITED BY SIZE
006020            WKS-MASCARA              DELIMITED BY SIZE
006030            INTO WKS-LINEA-REPORTE
006040     MOVE WKS-LINEA-REPORTE TO REG-REPORTE
006050     WRITE REG-REPORTE.
006060 320-IMPRIMIR-HOY-POR-DEPTO-E. EXIT.
006070
006080 325-IMPRIMIR-RENGLON-HOY SECTION.
006090*    SE DETECTA CAMBIO DE DEPARTAMENTO COMPARANDO CONTRA
006100*    WKS-DEPTO-ANTERIOR (LLAVE DE CONTROL DEL SORT); AL CAMBIAR
006110*    SE CIERRA EL GRUPO VIEJO (SI NO ES EL PRIMERO) Y SE ABRE
006120*    EL NUEVO ENCABEZADO DE DEPARTAMENTO.
006130     IF WKS-ES-PRIMER-DEPTO
006140         OR WRK-DEPARTAMENTO NOT EQUAL WKS-DEPTO-ANTERIOR
006150         IF NOT WKS-ES-PRIMER-DEPTO
006160             PERFORM 326-IMPRIMIR-TOTAL-DEPTO
006170                 THRU 326-IMPRIMIR-TOTAL-DEPTO-E
006180         END-IF
006190         MOVE ZEROS TO WKS-TOTAL-DEPTO
006200         MOVE "N"   TO WKS-PRIMERA-VEZ-DEPTO
006210         MOVE WRK-DEPARTAMENTO TO WKS-DEPTO-ANTERIOR
006220         MOVE SPACES TO WKS-LINEA-REPORTE
006230         STRING "  DEPARTMENT: " DELIMITED BY SIZE
006240                WRK-DEPARTAMENTO DELIMITED BY SIZE
006250                INTO WKS-LINEA-REPORTE
006260         MOVE WKS-LINEA-REPORTE TO REG-REPORTE
006270         WRITE REG-REPORTE
006280     END-IF
006290     ADD 1 TO WKS-TOTAL-DEPTO
006300     MOVE SPACES TO WKS-LINEA-REPORTE
006310     STRING "    - " DELIMITED BY SIZE
006320            WRK-ACTIVIDAD DELIMITED BY SIZE
006330            INTO WKS-LINEA-REPORTE
006340     MOVE WKS-LINEA-REPORTE TO REG-REPORTE
006350     WRITE REG-REPORTE
006360     RETURN WORKFILE
006370         AT END SET FIN-SORT TO TRUE
006380     END-RETURN.
006390 325-IMPRIMIR-RENGLON-HOY-E. EXIT.
006400
006410 326-IMPRIMIR-TOTAL-DEPTO SECTION.
006420*    WKS-MASCARA ES EL AREA DE EDICION COMPARTIDA (Z,ZZZ,ZZ9)
006430*    USADA EN TODOS LOS CONTADORES QUE SE IMPRIMEN EN EL REPORTE.
006440     MOVE WKS-TOTAL-DEPTO TO WKS-MASCARA
006450     MOVE SPACES TO WKS-LINEA-REPORTE
006460     STRING "  DEPARTMENT TOTAL: " DELIMITED BY SIZE
006470            WKS-MASCARA            DELIMITED BY SIZE
006480            INTO WKS-LINEA-REPORTE
006490     MOVE WKS-LINEA-REPORTE TO REG-REPORTE
006500     WRITE REG-REPORTE.
006510 326-IMPRIMIR-TOTAL-DEPTO-E. EXIT.
006520********************************************************************
006530*     400-CALCULAR-SEMANA
006540*     DETERMINA EL DOMINGO QUE INICIA LA SEMANA (DOMINGO-O-ANTES
006550*     DE LA FECHA DE CORRIDA; SI LA FECHA DE CORRIDA YA ES
006560*     DOMINGO, EL INICIO ES LA MISMA FECHA) Y DE AHI LOS 6 DIAS
006570*     SIGUIENTES HASTA EL SABADO, USANDO 440-SUMAR-N-DIAS/
006580*     450-RESTAR-N-DIAS (ARITMETICA DE FECHAS SIN FUNCIONES DE
006590*     FECHA INTRINSECAS, AL ESTILO PRE-COBOL-2002).
006600********************************************************************
006610 400-CALCULAR-SEMANA SECTION.
006620     COMPUTE WKS-FC-N-DIAS = IDX-NOM-DIA - 1
006630     MOVE WKS-FECHA-CORRIDA  TO WKS-FECHA-CALC
006640     PERFORM 450-RESTAR-N-DIAS
006650         THRU 450-RESTAR-N-DIAS-E
006660     PERFORM 405-CARGAR-UN-DIA-SEMANA
006670         THRU 405-CARGAR-UN-DIA-SEMANA-E
006680         VARYING IDX-DIA FROM 1 BY 1
006690         UNTIL IDX-DIA > 7.
006700 400-CALCULAR-SEMANA-E. EXIT.
006710
006720 405-CARGAR-UN-DIA-SEMANA SECTION.
006730*    WKS-FECHA-CALC YA TRAE EL DOMINGO DE INICIO AL ENTRAR AQUI
006740*    POR PRIMERA VEZ (VIENE DE 450-RESTAR-N-DIAS EN 400-CALCULAR-
006750*    SEMANA); CADA VUELTA AVANZA UN DIA MAS HASTA COMPLETAR LOS 7.
006760     MOVE WKS-FECHA-CALC     TO WKS-SD-FECHA(IDX-DIA)
006770     MOVE "N"                TO WKS-SD-TIENE-TAREAS(IDX-DIA)
006780     MOVE ZEROS              TO WKS-SD-TOTAL-TAREAS(IDX-DIA)
006790     IF IDX-DIA < 7
006800         MOVE 1 TO WKS-FC-N-DIAS
006810         PERFORM 440-SUMAR-N-DIAS
006820             THRU 440-SUMAR-N-DIAS-E
006830     END-IF.
006840 405-CARGAR-UN-DIA-SEMANA-E. EXIT.
006850
006860********************************************************************
006870*     440-SUMAR-N-DIAS / 450-RESTAR-N-DIAS
006880*     AVANZAN O RETROCEDEN WKS-FECHA-CALC EN WKS-FC-N-DIAS DIAS,
006890*     UN DIA A LA VEZ, CRUZANDO FIN DE MES Y FIN DE ANIO SEGUN
006900*     LA TABLA WKS-DIA-FIN-MES Y LA REGLA DE ANIO BISIESTO.
006910********************************************************************
006920 440-SUMAR-N-DIAS SECTION.
006930*    AVANZA DE A UN DIA POR VUELTA, WKS-FC-N-DIAS VECES; ASI NO
006940*    HACE FALTA UNA TABLA DE DIAS ACUMULADOS POR ANIO NI
006950*    DISTINGUIR CASOS ESPECIALES DE FIN DE MES/FIN DE ANIO FUERA
006960*    DE 441-AVANZAR-UN-DIA.
006970     PERFORM 441-AVANZAR-UN-DIA
006980         THRU 441-AVANZAR-UN-DIA-E
006990         WKS-FC-N-DIAS TIMES.
007000 440-SUMAR-N-DIAS-E. EXIT.
007010
007020 441-AVANZAR-UN-DIA SECTION.
007030*    SE RECALCULA WKS-DIAS-DEL-MES EN CADA VUELTA (NO SE GUARDA
007040*    DE UNA LLAMADA A LA OTRA) PORQUE EL AVANCE PUEDE CRUZAR DE
007050*    MES A MITAD DE LA SUMA DE N DIAS.
007060     PERFORM 460-DIAS-EN-MES-ACTUAL
007070         THRU 460-DIAS-EN-MES-ACTUAL-E
007080     ADD 1 TO WKS-FCC-DIA
007090     IF WKS-FCC-DIA > WKS-DIAS-DEL-MES
007100         MOVE 1 TO WKS-FCC-DIA
007110         ADD 1 TO WKS-FCC-MES
007120         IF WKS-FCC-MES > 12
007130             MOVE 1 TO WKS-FCC-MES
007140             ADD 1 TO WKS-FCC-ANIO
007150         END-IF
007160     END-IF.
007170 441-AVANZAR-UN-DIA-E. EXIT.
007180
007190 450-RESTAR-N-DIAS SECTION.
007200*    RETROCEDE DE A UN DIA POR VUELTA, WKS-FC-N-DIAS VECES;
007210*    UNICO USO ACTUAL ES UBICAR EL DOMINGO QUE INICIA LA SEMANA
007220*    DESDE LA FECHA DE CORRIDA (400-CALCULAR-SEMANA).
007230     PERFORM 451-RETROCEDER-UN-DIA
007240         THRU 451-RETROCEDER-UN-DIA-E
007250         WKS-FC-N-DIAS TIMES.
007260 450-RESTAR-N-DIAS-E. EXIT.
007270
007280 451-RETROCEDER-UN-DIA SECTION.
007290*    AL CRUZAR A FIN DE MES ANTERIOR HAY QUE SABER CUANTOS DIAS
007300*    TIENE ESE MES ANTERIOR (POR ESO EL MES Y EL ANIO SE AJUSTAN
007310*    ANTES DE PREGUNTAR 460-DIAS-EN-MES-ACTUAL).
007320     SUBTRACT 1 FROM WKS-FCC-DIA
007330     IF WKS-FCC-DIA EQUAL ZEROS
007340         MOVE 12 TO WKS-FCC-MES
007350         SUBTRACT 1 FROM WKS-FCC-ANIO
007360         PERFORM 460-DIAS-EN-MES-ACTUAL
007370             THRU 460-DIAS-EN-MES-ACTUAL-E
007380         MOVE WKS-DIAS-DEL-MES TO WKS-FCC-DIA
007390     END-IF.
007400 451-RETROCEDER-UN-DIA-E. EXIT.
007410
007420********************************************************************
007430*     460-DIAS-EN-MES-ACTUAL
007440*     OBTIENE CUANTOS DIAS TIENE EL MES/ANIO VIGENTE EN
007450*     WKS-FECHA-CALC, AJUSTANDO FEBRERO SI EL ANIO ES BISIESTO.
007460********************************************************************
007470 460-DIAS-EN-MES-ACTUAL SECTION.
007480*    WKS-DIA-FIN-MES VIENE DE LA TABLA WKS-TABLA-DIAS-MES
007490*    (REDEFINES EN LITERAL "31283130..."), SUPUESTO NO BISIESTO;
007500*    SOLO FEBRERO SE CORRIGE A 29 SI EL ANIO ES BISIESTO.
007510     MOVE WKS-DIA-FIN-MES(WKS-FCC-MES) TO WKS-DIAS-DEL-MES
007520     IF WKS-FCC-MES EQUAL 2
007530         PERFORM 461-VERIFICAR-BISIESTO
007540             THRU 461-VERIFICAR-BISIESTO-E
007550         IF WKS-ES-BISIESTO
007560             MOVE 29 TO WKS-DIAS-DEL-MES
007570         END-IF
007580     END-IF.
007590 460-DIAS-EN-MES-ACTUAL-E. EXIT.
007600
007610 461-VERIFICAR-BISIESTO SECTION.
007620     MOVE "N" TO WKS-BISIESTO
007630     DIVIDE WKS-FCC-ANIO BY 4 GIVING WKS-Z-COCIENTE
007640             REMAINDER WKS-RESIDUO-BISIESTO
007650     IF WKS-RESIDUO-BISIESTO EQUAL ZEROS
007660         MOVE "S" TO WKS-BISIESTO
007670         DIVIDE WKS-FCC-ANIO BY 100 GIVING WKS-Z-COCIENTE
007680                 REMAINDER WKS-RESIDUO-BISIESTO
007690         IF WKS-RESIDUO-BISIESTO EQUAL ZEROS
007700             MOVE "N" TO WKS-BISIESTO
007710             DIVIDE WKS-FCC-ANIO BY 400 GIVING WKS-Z-COCIENTE
007720                     REMAINDER WKS-RESIDUO-BISIESTO
007730             IF WKS-RESIDUO-BISIESTO EQUAL ZEROS
007740                 MOVE "S" TO WKS-BISIESTO
007750             END-IF
007760         END-IF
007770     END-IF.
007780 461-VERIFICAR-BISIESTO-E. EXIT.
007790********************************************************************
007800*     410-OBTENER-TAREAS-DE-SEMANA
007810*     RECORRE LOS 7 DIAS DE LA SEMANA Y, PARA CADA UNO, TODO EL
007820*     MAESTRO DE TAREAS EN MEMORIA, LLAMANDO A RESD1C00 POR CADA
007830*     COMBINACION DIA/TAREA PARA DETERMINAR VENCIMIENTO.
007840********************************************************************
007850 410-OBTENER-TAREAS-DE-SEMANA SECTION.
007860     PERFORM 411-PROCESAR-UN-DIA-SEMANA
007870         THRU 411-PROCESAR-UN-DIA-SEMANA-E
007880         VARYING IDX-DIA FROM 1 BY 1
007890         UNTIL IDX-DIA > 7.
007900 410-OBTENER-TAREAS-DE-SEMANA-E. EXIT.
007910
007920 411-PROCESAR-UN-DIA-SEMANA SECTION.
007930*    PARA EL DIA EN IDX-DIA, RECORRE TODA LA TABLA DEL MAESTRO;
007940*    ESTO SE REPITE 7 VECES (UNA POR DIA DE LA SEMANA) DESDE
007950*    410-OBTENER-TAREAS-DE-SEMANA.
007960     PERFORM 412-EVALUAR-TAREA-DIA
007970         THRU 412-EVALUAR-TAREA-DIA-E
007980         VARYING IDX-TAREA FROM 1 BY 1
007990         UNTIL IDX-TAREA > WKS-TOTAL-TAREAS.
008000 411-PROCESAR-UN-DIA-SEMANA-E. EXIT.
008010
008020 412-EVALUAR-TAREA-DIA SECTION.
008030*    EL TOPE DE 50 TAREAS POR DIA (WKS-SD-TAREA OCCURS 50 TIMES
008040*    EN RESDUECY) ES EL MISMO LIMITE DE RENGLON QUE USA EL
008050*    REPORTE DE HOY EN LA PRACTICA; SI SE LLEGA AL TOPE, LAS
008060*    TAREAS ADICIONALES DE ESE DIA SIMPLEMENTE NO SE ACUMULAN
008070*    (NO ES UN CASO QUE SE HAYA DADO EN PRODUCCION A LA FECHA).
008080     MOVE WKS-T-FRECUENCIA(IDX-TAREA)
008090                             TO WKS-P-FRECUENCIA
008100     MOVE WKS-T-FECHA-ESPECIF(IDX-TAREA)
008110                             TO WKS-P-FECHA-ESPECIFICA
008120     MOVE WKS-T-COMENTARIOS(IDX-TAREA)
008130                             TO WKS-P-COMENTARIOS
008140     MOVE WKS-SD-FECHA(IDX-DIA)
008150                             TO WKS-P-FECHA-EVALUAR
008160     MOVE WKS-ND-TEXTO(IDX-DIA)
008170                             TO WKS-P-DIA-SEMANA
008180     MOVE SPACES             TO WKS-P-RESULTADO
008190     CALL "RESD1C00" USING WKS-PARM-RESD1C00
008200     IF WKS-P-TAREA-VENCE
008210         IF WKS-SD-TOTAL-TAREAS(IDX-DIA) < 50
008220             ADD 1 TO WKS-SD-TOTAL-TAREAS(IDX-DIA)
008230             SET IDX-SD-TAREA TO WKS-SD-TOTAL-TAREAS(IDX-DIA)
008240             MOVE WKS-T-ACTIVIDAD(IDX-TAREA)
008250                 TO WKS-SD-T-ACTIVIDAD(IDX-DIA, IDX-SD-TAREA)
008260             MOVE WKS-T-DEPARTAMENTO(IDX-TAREA)
008270                 TO WKS-SD-T-DEPARTAMENTO(IDX-DIA, IDX-SD-TAREA)
008280             MOVE "S" TO WKS-SD-TIENE-TAREAS(IDX-DIA)
008290             ADD 1 TO WKS-TOTAL-SEMANA
008300         END-IF
008310     END-IF.
008320 412-EVALUAR-TAREA-DIA-E. EXIT.
008330
008340********************************************************************
008350*     420-IMPRIMIR-SEMANA
008360*     EMITE LA SECCION 'THIS WEEK', OMITIENDO LOS DIAS SIN
008370*     TAREAS VENCIDAS (WKS-SD-CON-TAREAS EN 'N').
008380********************************************************************
008390 420-IMPRIMIR-SEMANA SECTION.
008400     MOVE WKS-SD-FECHA(1)    TO WKS-FECHA-TRABAJO
008410     PERFORM 421-ARMAR-FECHA-CORTA
008420         THRU 421-ARMAR-FECHA-CORTA-E
008430     MOVE WKS-FECHA-CORTA    TO WKS-RC-DESDE
008440     MOVE WKS-SD-FECHA(7)    TO WKS-FECHA-TRABAJO
008450     PERFORM 421-ARMAR-FECHA-CORTA
008460         THRU 421-ARMAR-FECHA-CORTA-E
008470     MOVE WKS-FECHA-CORTA    TO WKS-RC-HASTA
008480     MOVE SPACES             TO WKS-LINEA-REPORTE
008490     STRING "THIS WEEK ("   DELIMITED BY SIZE
008500            WKS-RC-DESDE     DELIMITED BY SIZE
008510            " - "           DELIMITED BY SIZE
008520            WKS-RC-HASTA     DELIMITED BY SIZE
008530            ")"             DELIMITED BY SIZE
008540            INTO WKS-LINEA-REPORTE
008550     MOVE WKS-LINEA-REPORTE TO REG-REPORTE
008560     WRITE REG-REPORTE
008570     PERFORM 425-IMPRIMIR-UN-DIA-SEMANA
008580         THRU 425-IMPRIMIR-UN-DIA-SEMANA-E
008590         VARYING IDX-DIA FROM 1 BY 1
008600         UNTIL IDX-DIA > 7.
008610 420-IMPRIMIR-SEMANA-E. EXIT.
008620
008630 421-ARMAR-FECHA-CORTA SECTION.
008640     MOVE WKS-FT-DIA         TO WKS-DIA-EDITADO
008650     PERFORM 422-QUITAR-ESPACIO-DIA
008660         THRU 422-QUITAR-ESPACIO-DIA-E
008670     MOVE SPACES             TO WKS-FECHA-CORTA
008680     STRING WKS-NM-TEXTO(WKS-FT-MES)  DELIMITED BY SPACE
008690            " "              DELIMITED BY SIZE
008700            WKS-DIA-TEXTO-CORTO DELIMITED BY SPACE
008710            INTO WKS-FECHA-CORTA.
008720 421-ARMAR-FECHA-CORTA-E. EXIT.
008730
008740*********************************************************************
008750*     422-QUITAR-ESPACIO-DIA
008760*     QUITA EL ESPACIO DE RELLENO QUE DEJA LA EDICION PIC Z9 DE
008770*     WKS-DIA-EDITADO CUANDO EL DIA ES DE UN SOLO DIGITO, PARA
008780*     QUE EL SEPARADOR ENTRE EL MES Y EL DIA SEA SIEMPRE UN
008790*     UNICO ESPACIO (TANTO EN LA FECHA CORTA DE LA SEMANA COMO
008800*     EN EL ENCABEZADO DEL REPORTE). ( 30/01/2004 LMQ TK-00420 )
008810*********************************************************************
008820 422-QUITAR-ESPACIO-DIA SECTION.
008830     IF  WKS-DIA-EDITADO(1:1) = SPACE
008840         MOVE SPACES             TO WKS-DIA-TEXTO-CORTO
008850         MOVE WKS-DIA-EDITADO(2:1) TO WKS-DIA-TEXTO-CORTO(1:1)
008860     ELSE
008870         MOVE WKS-DIA-EDITADO    TO WKS-DIA-TEXTO-CORTO
008880     END-IF.
008890 422-QUITAR-ESPACIO-DIA-E. EXIT.
008900
008910 425-IMPRIMIR-UN-DIA-SEMANA SECTION.
008920     IF WKS-SD-CON-TAREAS(IDX-DIA)
008930         MOVE WKS-SD-FECHA(IDX-DIA) TO WKS-FECHA-TRABAJO
008940         PERFORM 421-ARMAR-FECHA-CORTA
008950             THRU 421-ARMAR-FECHA-CORTA-E
008960         MOVE SPACES         TO WKS-LINEA-REPORTE
008970         STRING "  "        DELIMITED BY SIZE
008980                WKS-ND-TEXTO(IDX-DIA) DELIMITED BY SPACE
008990                ", "         DELIMITED BY SIZE
009000                WKS-FECHA-CORTA DELIMITED BY SIZE
009010                ":"          DELIMITED BY SIZE
009020                INTO WKS-LINEA-REPORTE
009030         MOVE WKS-LINEA-REPORTE TO REG-REPORTE
009040         WRITE REG-REPORTE
009050         PERFORM 426-IMPRIMIR-TAREA-SEMANA
009060             THRU 426-IMPRIMIR-TAREA-SEMANA-E
009070             VARYING IDX-SD-TAREA FROM 1 BY 1
009080             UNTIL IDX-SD-TAREA > WKS-SD-TOTAL-TAREAS(IDX-DIA)
009090     END-IF.
009100 425-IMPRIMIR-UN-DIA-SEMANA-E. EXIT.
009110
009120 426-IMPRIMIR-TAREA-SEMANA SECTION.
009130*    RENGLON DE DETALLE DE LA SECCION SEMANAL; EL DEPARTAMENTO
009140*    VA ENTRE CORCHETES PORQUE AQUI NO HAY CORTE DE CONTROL POR
009150*    DEPARTAMENTO (A DIFERENCIA DE LA SECCION DE HOY).
009160     MOVE SPACES             TO WKS-LINEA-REPORTE
009170     STRING "    - "        DELIMITED BY SIZE
009180            WKS-SD-T-ACTIVIDAD(IDX-DIA, IDX-SD-TAREA)
009190                             DELIMITED BY SIZE
009200            " ["            DELIMITED BY SIZE
009210            WKS-SD-T-DEPARTAMENTO(IDX-DIA, IDX-SD-TAREA)
009220                             DELIMITED BY SIZE
009230            "]"             DELIMITED BY SIZE
009240            INTO WKS-LINEA-REPORTE
009250     MOVE WKS-LINEA-REPORTE TO REG-REPORTE
009260     WRITE REG-REPORTE.
009270 426-IMPRIMIR-TAREA-SEMANA-E. EXIT.
009280********************************************************************
009290*     500-ESCRIBIR-ENCABEZADO
009300*     EMITE EL TITULO DEL REPORTE CON LA FECHA DE CORRIDA EN
009310*     LETRAS Y LA ETIQUETA DE HORARIO DE LA CORRIDA, MAS EL
009320*     ENCABEZADO DE LA SECCION DE HOY.
009330********************************************************************
009340 500-ESCRIBIR-ENCABEZADO SECTION.
009350     MOVE WKS-FC-DIA          TO WKS-DIA-EDITADO
009360     PERFORM 422-QUITAR-ESPACIO-DIA
009370         THRU 422-QUITAR-ESPACIO-DIA-E
009380     MOVE SPACES              TO WKS-ENC-FECHA-TXT
009390     STRING WKS-DIA-SEMANA-CORRIDA  DELIMITED BY SPACE
009400            ", "              DELIMITED BY SIZE
009410            WKS-NM-TEXTO(WKS-FC-MES) DELIMITED BY SPACE
009420            " "                DELIMITED BY SIZE
009430            WKS-DIA-TEXTO-CORTO DELIMITED BY SPACE
009440            ", "              DELIMITED BY SIZE
009450            WKS-FC-ANIO        DELIMITED BY SIZE
009460            INTO WKS-ENC-FECHA-TXT
009470     MOVE SPACES              TO WKS-ENC-ETIQUETA
009480     STRING "("              DELIMITED BY SIZE
009490            RUNP-ETIQUETA-HORARIO DELIMITED BY SIZE
009500            ")"              DELIMITED BY SIZE
009510            INTO WKS-ENC-ETIQUETA
009520     MOVE WKS-LINEA-ENCABEZADO TO REG-REPORTE
009530     WRITE REG-REPORTE
009540     MOVE ALL "-"             TO WKS-LINEA-REPORTE
009550     MOVE WKS-LINEA-REPORTE   TO REG-REPORTE
009560     WRITE REG-REPORTE
009570     MOVE SPACES              TO WKS-LINEA-REPORTE
009580     STRING "TODAY'S TASKS BY DEPARTMENT" DELIMITED BY SIZE
009590            INTO WKS-LINEA-REPORTE
009600     MOVE WKS-LINEA-REPORTE   TO REG-REPORTE
009610     WRITE REG-REPORTE.
009620 500-ESCRIBIR-ENCABEZADO-E. EXIT.
009630
009640********************************************************************
009650*     510-ESCRIBIR-PROXIMO-AVISO
009660*     MENSAJE FINAL DE PROXIMO AVISO, SEGUN LA ETIQUETA DE
009670*     HORARIO DE LA CORRIDA (COMPATIBLE CON EL ENVIO DE CORREO
009680*     DE LAS 7:00 AM Y 7:00 PM DEL SISTEMA ORIGINAL).
009690********************************************************************
009700 510-ESCRIBIR-PROXIMO-AVISO SECTION.
009710     MOVE ZEROS               TO WKS-CONT-7AM
009720     INSPECT RUNP-ETIQUETA-HORARIO TALLYING WKS-CONT-7AM
009730            FOR ALL "7:00 AM"
009740     MOVE SPACES              TO WKS-LINEA-REPORTE
009750     IF WKS-CONT-7AM > ZEROS
009760         STRING "Next reminder will be sent at 7:00 PM IST"
009770                DELIMITED BY SIZE
009780                INTO WKS-LINEA-REPORTE
009790     ELSE
009800         STRING "Next reminder will be sent tomorrow at 7:00 AM IST"
009810                DELIMITED BY SIZE
009820                INTO WKS-LINEA-REPORTE
009830     END-IF
009840     MOVE WKS-LINEA-REPORTE   TO REG-REPORTE
009850     WRITE REG-REPORTE.
009860 510-ESCRIBIR-PROXIMO-AVISO-E. EXIT.
009870
009880********************************************************************
009890*     600-CIERRE
009900*     CIERRA TODOS LOS ARCHIVOS Y DEJA EN LA CONSOLA LA
009910*     ESTADISTICA DE LA CORRIDA (AL ESTILO DE LA RUTINA DE
009920*     ESTADISTICAS DE LOS PROGRAMAS DE MORA DE LA INSTALACION).
009930********************************************************************
009940 600-CIERRE SECTION.
009950*    LA ESTADISTICA VA A CONSOLA (UPON CONSOLE IMPLICITO DEL
009960*    DISPLAY SIN CLAUSULA), NUNCA AL REPORTE SCHDRPT; ES PARA
009970*    EL OPERADOR DEL TURNO, NO PARA EL AREA USUARIA.
009980     DISPLAY "RESD1R00 - ESTADISTICAS DE LA CORRIDA"
009990     MOVE WKS-TOTAL-HOY       TO WKS-MASCARA
010000     DISPLAY "  TAREAS VENCIDAS HOY .......: " WKS-MASCARA
010010     MOVE WKS-TOTAL-SEMANA    TO WKS-MASCARA
010020     DISPLAY "  TAREAS VENCIDAS EN SEMANA .: " WKS-MASCARA
010030     MOVE WKS-TOTAL-TAREAS    TO WKS-MASCARA
010040     DISPLAY "  RENGLONES LEIDOS DE MAESTRO: " WKS-MASCARA
010050     CLOSE TASKMST
010060     CLOSE SCHDRPT.
010070 600-CIERRE-E. EXIT.
