000100*******************************************************************
000110*              C O P Y   R E S F S E C Y
000120*--------------------------------------------------------------------
000130* APLICACION  : RESIDENCIA - PROGRAMACION DE TAREAS RECURRENTES
000140* ESTRUCTURA  : BLOQUE GENERICO DE FILE STATUS / FILE STATUS
000150*             : EXTENDIDO PARA UN ARCHIVO. SE INCLUYE UNA VEZ
000160*             : POR ARCHIVO CON COPY ... REPLACING XXXXX POR EL
000170*             : NOMBRE LOGICO DEL ARCHIVO (VER RESD1R00).
000180*******************************************************************
000190*------------------------------------------------------- HIST
000200* 25/06/1991 EDR TK-00118 CREACION DEL COPY GENERICO DE           RESFSECY
000210*             FILE STATUS, TOMADO DEL ESTANDAR DE TARJETA         RESFSECY
000220*             DE CREDITO PARA TODOS LOS ARCHIVOS NUEVOS           RESFSECY
000230*******************************************************************
000240 01  FS-XXXXX                    PIC 9(02) VALUE ZEROS.
000250 01  FSE-XXXXX.
000260     05  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
000270     05  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
000280     05  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
000290     05  FILLER                  PIC X(02).
000300*******************************************************************
