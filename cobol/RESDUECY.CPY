000100*******************************************************************
000110*              C O P Y   R E S D U E C Y
000120*--------------------------------------------------------------------
000130* APLICACION  : RESIDENCIA - PROGRAMACION DE TAREAS RECURRENTES
000140* ESTRUCTURA  : TABLA EN MEMORIA DEL MAESTRO DE TAREAS, TABLA DE
000150*             : LA SEMANA EN CURSO Y RENGLON DE TAREA VENCIDA
000160* USO         : WORKING-STORAGE DE RESD1R00
000170*******************************************************************
000180*------------------------------------------------------- HIST
000190* 25/06/1991 EDR TK-00118 CREACION DEL COPY, TABLA DEL            RESDUECY
000200*             MAESTRO DE TAREAS EN MEMORIA                        RESDUECY
000210* 02/09/1994 EDR TK-00176 SE AGREGA LA TABLA DE LA                RESDUECY
000220*             SEMANA EN CURSO (DOMINGO A SABADO) PARA             RESDUECY
000230*             EL REPORTE DE TAREAS DE LA SEMANA                   RESDUECY
000240*******************************************************************
000250 01  WKS-TABLA-MAESTRO-TAREAS.
000260     05  WKS-TOTAL-TAREAS        PIC 9(05) COMP VALUE ZEROS.
000270*     LIMITE DE TAREAS CARGADAS DEL MAESTRO (VER RESD1R00,
000280*     PARRAFO 200-CARGAR-MAESTRO-TAREAS)
000290     05  WKS-TAREA OCCURS 1 TO 2000 TIMES
000300             DEPENDING ON WKS-TOTAL-TAREAS
000310             INDEXED BY IDX-TAREA.
000320         10  WKS-T-ACTIVIDAD         PIC X(60).
000330         10  WKS-T-DEPARTAMENTO      PIC X(30).
000340         10  WKS-T-FRECUENCIA        PIC X(12).
000350         10  WKS-T-NUM-VECES         PIC 9(03).
000360         10  WKS-T-FECHA-ESPECIF     PIC X(20).
000370         10  WKS-T-COMENTARIOS       PIC X(80).
000380         10  WKS-T-SECUENCIA         PIC 9(05) COMP.
000390         10  FILLER                  PIC X(03).
000400*             WKS-T-SECUENCIA CONSERVA EL ORDEN DE LECTURA DEL
000410*             MAESTRO PARA QUE EL SORT POR DEPARTAMENTO NO
000420*             ALTERE EL ORDEN ORIGINAL DENTRO DE CADA DEPTO.
000430
000440*******************************************************************
000450*    RENGLON DE TAREA VENCIDA (EQUIVALENTE A DUE-TASK)
000460*******************************************************************
000470 01  WKS-TAREA-VENCE.
000480     05  TLTV-FECHA-VENCE        PIC 9(08).
000490     05  TLTV-ACTIVIDAD          PIC X(60).
000500     05  TLTV-DEPARTAMENTO       PIC X(30).
000510     05  TLTV-SECUENCIA          PIC 9(05) COMP.
000520     05  FILLER                  PIC X(05).
000530
000540*******************************************************************
000550*    TABLA DE LA SEMANA EN CURSO - DOMINGO(1) A SABADO(7)
000560*******************************************************************
000570 01  WKS-TABLA-SEMANA.
000580     05  WKS-SEMANA-DIA OCCURS 7 TIMES
000590                 INDEXED BY IDX-DIA.
000600         10  WKS-SD-FECHA            PIC 9(08).
000610         10  WKS-SD-TIENE-TAREAS     PIC X(01) VALUE "N".
000620             88  WKS-SD-CON-TAREAS        VALUE "S".
000630         10  WKS-SD-TOTAL-TAREAS     PIC 9(03) COMP VALUE ZEROS.
000640*        WKS-SD-TAREA ES DE TAMANO FIJO (SIN DEPENDING ON)
000650*        PORQUE UNA TABLA DE OCURRENCIA VARIABLE NO PUEDE IR
000660*        ANIDADA DENTRO DE OTRA TABLA QUE YA VARIA (WKS-
000670*        SEMANA-DIA OCCURS 7); WKS-SD-TOTAL-TAREAS QUEDA
000680*        SOLO COMO CONTADOR DE USO.
000690         10  WKS-SD-TAREA OCCURS 50 TIMES
000700                 INDEXED BY IDX-SD-TAREA.
000710             15  WKS-SD-T-ACTIVIDAD      PIC X(60).
000720             15  WKS-SD-T-DEPARTAMENTO   PIC X(30).
000730         10  FILLER                  PIC X(04).
000740*******************************************************************
