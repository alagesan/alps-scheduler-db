000100*******************************************************************
000110* FECHA       : 25/06/1991
000120* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EDR)
000130* APLICACION  : RESIDENCIA - PROGRAMACION DE TAREAS RECURRENTES
000140* PROGRAMA    : RESD1C00
000150* TIPO        : SUBRUTINA (CALL)
000160* DESCRIPCION : RECIBE UNA TAREA DEL MAESTRO DE PROGRAMACION Y
000170*             : UNA FECHA A EVALUAR, Y DETERMINA SI LA TAREA
000180*             : VENCE (ES DEBIDA) EN ESA FECHA, SEGUN SU FECHA
000190*             : ESPECIFICA O SU FRECUENCIA Y COMENTARIOS.
000200* ARCHIVOS    : NO APLICA (RUTINA DE CALCULO, SIN E/S)
000210* PROGRAMA(S) : CALLED BY RESD1R00
000220* BPM/RATIONAL: 228866
000230* NOMBRE      : MOTOR DE VENCIMIENTO DE TAREAS RECURRENTES
000240*******************************************************************
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID.                    RESD1C00.
000270 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
000280 INSTALLATION.                  RESIDENCIA - CENTRO DE COMPUTO.
000290 DATE-WRITTEN.                  06/25/1991.
000300 DATE-COMPILED.
000310 SECURITY.                      USO INTERNO DEL DEPARTAMENTO DE
000320                                SISTEMAS - RESIDENCIA.
000330*******************************************************************
000340*               B I T A C O R A   D E   C A M B I O S
000350*******************************************************************
000360* 25/06/1991 EDR TK-00118 VERSION INICIAL. MOTOR DE               RESD1C00
000370*             FECHA ESPECIFICA Y FRECUENCIA PARA EL               RESD1C00
000380*             PROYECTO DE PROGRAMACION DE TURNOS.                 RESD1C00
000390* 02/09/1994 EDR TK-00176 SE AGREGA LA REGLA HALF-                RESD1C00
000400*             YEARLY (ENERO/JULIO, ENERO/JUNIO) Y SE              RESD1C00
000410*             DOCUMENTA QUE NUM-VECES NO SE EVALUA.               RESD1C00
000420* 14/02/1996 MGL TK-00241 CORRECCION: FECHA ESPECIFICA            RESD1C00
000430*             AHORA SE TOLERA CON ESPACIOS INICIALES Y            RESD1C00
000440*             MAYUSCULAS/MINUSCULAS MEZCLADAS (DEFECTO            RESD1C00
000450*             REPORTADO POR EL DEPTO DE MANTENIMIENTO).           RESD1C00
000460* 11/11/1998 JCL TK-00309 REVISION Y2K: SE CONFIRMA QUE           RESD1C00
000470*             EL PROGRAMA NO ALMACENA NI COMPARA ANIOS            RESD1C00
000480*             DE 2 POSICIONES; RES1C-FECHA-EVALUAR YA             RESD1C00
000490*             VIAJA EN FORMATO CCYYMMDD DESDE RESD1R00.           RESD1C00
000500* 30/03/1999 JCL TK-00312 CIERRE DE CERTIFICACION Y2K,            RESD1C00
000510*             SIN CAMBIOS DE CODIGO REQUERIDOS.                   RESD1C00
000520* 19/07/2001 RRH TK-00388 SE AGREGA VALIDACION DE DIA             RESD1C00
000530*             1-31 ANTES DE COMPARAR LA FECHA ESPECIFICA          RESD1C00
000540*             PARA EVITAR FALSOS POSITIVOS CON BASURA.            RESD1C00
000550*******************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     UPSI-0 IS WKS-SW-TRAZA
000610     CLASS DIGITO-VALIDO IS "0" THRU "9".
000620
000630 DATA DIVISION.
000640 WORKING-STORAGE SECTION.
000650*******************************************************************
000660*          AREAS DE TRABAJO DEL MOTOR DE VENCIMIENTO
000670*******************************************************************
000680 01  WKS-PROGRAMA                PIC X(08) VALUE "RESD1C00".
000690
000700 01  WKS-FECHA-ESPEC-MAYUSC      PIC X(20) VALUE SPACES.
000710 01  WKS-FECHA-ESPEC-TRIM        PIC X(20) VALUE SPACES.
000720 01  WKS-POS-INICIO              PIC 9(02) COMP VALUE ZEROS.
000730 01  WKS-LONGITUD-RESTO          PIC 9(02) COMP VALUE ZEROS.
000740
000750 01  WKS-FE-TOKEN-MES            PIC X(13) VALUE SPACES.
000760 01  WKS-FE-TOKEN-DIA            PIC X(13) VALUE SPACES.
000770 01  WKS-FE-LONG-MES             PIC 9(02) COMP VALUE ZEROS.
000780 01  WKS-FE-LONG-DIA             PIC 9(02) COMP VALUE ZEROS.
000790
000800*     COPIA DE TRABAJO DE LA FECHA A EVALUAR (CCYYMMDD) Y SU
000810*     DESGLOSE EN SIGLO/ANIO/MES/DIA PARA LAS COMPARACIONES
000820 01  WKS-FECHA-EVALUAR-COPIA     PIC 9(08) VALUE ZEROS.
000830 01  WKS-FECHA-EVALUAR-R REDEFINES WKS-FECHA-EVALUAR-COPIA.
000840     05  WKS-FEC-SIGLO           PIC 9(02).
000850     05  WKS-FEC-ANIO-CORTO      PIC 9(02).
000860     05  WKS-FEC-MES             PIC 9(02).
000870     05  WKS-FEC-DIA             PIC 9(02).
000880
000890*     CAMPO DE 2 POSICIONES, JUSTIFICADO A LA DERECHA, PARA
000900*     CONVERTIR EL DIA DE TEXTO ('1', '15') A NUMERICO CON
000910*     CEROS A LA IZQUIERDA (TECNICA ESTANDAR DEL DEPARTAMENTO)
000920 01  WKS-DIA-TEXTO.
000930     05  WKS-DIA-TEXTO-X         PIC X(02) JUSTIFIED RIGHT
000940                                 VALUE SPACES.
000950 01  WKS-DIA-TEXTO-R REDEFINES WKS-DIA-TEXTO.
000960     05  WKS-DIA-TEXTO-9         PIC 9(02).
000970 01  WKS-MES-TABLA-IDX            PIC 9(02) COMP VALUE ZEROS.
000980
000990*******************************************************************
001000*     TABLA DE NOMBRES DE MES (IDIOMA DE ORIGEN DEL DATO:
001010*     INGLES, TAL COMO VIENE EN EL MAESTRO DE TAREAS)
001020*******************************************************************
001030 01  WKS-TABLA-MESES-VALORES.
001040     05  FILLER                  PIC X(13) VALUE "JANUARY".
001050     05  FILLER                  PIC X(13) VALUE "FEBRUARY".
001060     05  FILLER                  PIC X(13) VALUE "MARCH".
001070     05  FILLER                  PIC X(13) VALUE "APRIL".
001080     05  FILLER                  PIC X(13) VALUE "MAY".
001090     05  FILLER                  PIC X(13) VALUE "JUNE".
001100     05  FILLER                  PIC X(13) VALUE "JULY".
001110     05  FILLER                  PIC X(13) VALUE "AUGUST".
001120     05  FILLER                  PIC X(13) VALUE "SEPTEMBER".
001130     05  FILLER                  PIC X(13) VALUE "OCTOBER".
001140     05  FILLER                  PIC X(13) VALUE "NOVEMBER".
001150     05  FILLER                  PIC X(13) VALUE "DECEMBER".
001160 01  WKS-TABLA-MESES REDEFINES WKS-TABLA-MESES-VALORES.
001170     05  WKS-MES-NOMBRE          PIC X(13) OCCURS 12 TIMES
001180                                 INDEXED BY IDX-MES.
001190
001200*******************************************************************
001210*     FRECUENCIA DE TRABAJO, NORMALIZADA A MAYUSCULAS
001220*******************************************************************
001230 01  WKS-FRECUENCIA-MAY          PIC X(12) VALUE SPACES.
001240     88  WKS-FREC-DIARIA             VALUE "DAILY".
001250     88  WKS-FREC-SEMANAL            VALUE "WEEKLY".
001260     88  WKS-FREC-MENSUAL            VALUE "MONTHLY".
001270     88  WKS-FREC-TRIMESTRAL         VALUE "QUARTERLY".
001280     88  WKS-FREC-SEMESTRAL          VALUE "HALF-YEARLY".
001290     88  WKS-FREC-ANUAL              VALUE "YEARLY".
001300
001310*******************************************************************
001320*     COMENTARIOS DE TRABAJO, NORMALIZADOS A MINUSCULAS
001330*******************************************************************
001340 01  WKS-COMENTARIOS-MIN         PIC X(80) VALUE SPACES.
001350
001360*******************************************************************
001370*     UTILERIA GENERICA DE BUSQUEDA DE SUBCADENA (CONTAINS)
001380*******************************************************************
001390 01  WKS-BUSQUEDA.
001400     05  WKS-BUS-TEXTO           PIC X(80) VALUE SPACES.
001410     05  WKS-BUS-PATRON          PIC X(12) VALUE SPACES.
001420     05  WKS-BUS-LONGITUD        PIC 9(02) COMP VALUE ZEROS.
001430     05  WKS-BUS-POSICION        PIC 9(02) COMP VALUE ZEROS.
001440     05  WKS-BUS-LIMITE          PIC 9(02) COMP VALUE ZEROS.
001450     05  WKS-BUS-ENCONTRADO      PIC X(01) VALUE "N".
001460         88  WKS-BUS-SI              VALUE "S".
001470         88  WKS-BUS-NO              VALUE "N".
001480     05  FILLER                  PIC X(02) VALUE SPACES.
001490
001500*    BANDERAS DE PALABRA-CLAVE ENCONTRADA EN EL CAMPO COMENTARIOS
001510*    DEL MAESTRO; CADA UNA SE LLENA DESDE SU PROPIO PARRAFO
001520*    BUSCAR-XXX (900-BUSCAR-SUBCADENA CON EL PATRON YA ARMADO).
001530 01  WKS-TIENE-MONDAY            PIC X(01) VALUE "N".
001540     88  WKS-SI-MONDAY                VALUE "S".
001550 01  WKS-TIENE-THURSDAY          PIC X(01) VALUE "N".
001560     88  WKS-SI-THURSDAY              VALUE "S".
001570 01  WKS-TIENE-WEDNESDAY         PIC X(01) VALUE "N".
001580     88  WKS-SI-WEDNESDAY             VALUE "S".
001590 01  WKS-TIENE-SUN               PIC X(01) VALUE "N".
001600     88  WKS-SI-SUN                   VALUE "S".
001610 01  WKS-TIENE-WED               PIC X(01) VALUE "N".
001620     88  WKS-SI-WED                   VALUE "S".
001630 01  WKS-TIENE-JANUARY           PIC X(01) VALUE "N".
001640     88  WKS-SI-JANUARY               VALUE "S".
001650 01  WKS-TIENE-JUNE              PIC X(01) VALUE "N".
001660     88  WKS-SI-JUNE                  VALUE "S".
001670
001680 LINKAGE SECTION.
001690*******************************************************************
001700*     AREA DE PARAMETROS RECIBIDA DE RESD1R00 (CALL ... USING)
001710*******************************************************************
001720 01  RES1C-PARM-AREA.
001730     05  RES1C-FRECUENCIA        PIC X(12).
001740     05  RES1C-FECHA-ESPECIFICA  PIC X(20).
001750     05  RES1C-COMENTARIOS       PIC X(80).
001760     05  RES1C-FECHA-EVALUAR     PIC 9(08).
001770*         FORMATO CCYYMMDD
001780     05  RES1C-DIA-SEMANA        PIC X(09).
001790         88  RES1C-DIA-ES-SUNDAY         VALUE "SUNDAY".
001800         88  RES1C-DIA-ES-MONDAY         VALUE "MONDAY".
001810         88  RES1C-DIA-ES-TUESDAY        VALUE "TUESDAY".
001820         88  RES1C-DIA-ES-WEDNESDAY      VALUE "WEDNESDAY".
001830         88  RES1C-DIA-ES-THURSDAY       VALUE "THURSDAY".
001840         88  RES1C-DIA-ES-FRIDAY         VALUE "FRIDAY".
001850         88  RES1C-DIA-ES-SATURDAY       VALUE "SATURDAY".
001860     05  RES1C-RESULTADO         PIC X(01).
001870         88  RES1C-TAREA-VENCE           VALUE "S".
001880         88  RES1C-TAREA-NO-VENCE        VALUE "N".
001890     05  FILLER                  PIC X(02) VALUE SPACES.
001900
001910 PROCEDURE DIVISION USING RES1C-PARM-AREA.
001920
001930*******************************************************************
001940*     100-PRINCIPAL
001950*     PARRAFO DE ENTRADA DE LA SUBRUTINA. LA FECHA ESPECIFICA
001960*     TIENE PRIORIDAD SOBRE LA FRECUENCIA (REGLA DEL NEGOCIO).
001970*******************************************************************
001980 100-PRINCIPAL SECTION.
001990 100-INICIO.
002000     SET RES1C-TAREA-NO-VENCE    TO TRUE
002010     PERFORM 110-PREPARAR-CAMPOS-TRABAJO
002020         THRU 110-PREPARAR-CAMPOS-TRABAJO-E
002030
002040     IF  RES1C-FECHA-ESPECIFICA NOT = SPACES
002050         PERFORM 200-EVALUAR-FECHA-ESPECIFICA
002060             THRU 200-EVALUAR-FECHA-ESPECIFICA-E
002070     ELSE
002080         PERFORM 300-EVALUAR-FRECUENCIA
002090             THRU 300-EVALUAR-FRECUENCIA-E
002100     END-IF.
002110 100-PRINCIPAL-E.
002120     EXIT PROGRAM.
002130
002140*******************************************************************
002150*     110-PREPARAR-CAMPOS-TRABAJO
002160*     NORMALIZA A MAYUSCULAS/MINUSCULAS Y DESGLOSA LA FECHA A
002170*     EVALUAR PARA LAS COMPARACIONES POSTERIORES.
002180*     ( 14/02/1996 MGL TK-00241 - TOLERANCIA DE CASO/ESPACIOS )
002190*******************************************************************
002200 110-PREPARAR-CAMPOS-TRABAJO SECTION.
002210 110-INICIO.
002220     MOVE RES1C-FECHA-ESPECIFICA TO WKS-FECHA-ESPEC-MAYUSC
002230     INSPECT WKS-FECHA-ESPEC-MAYUSC
002240         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002250                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002260
002270     MOVE RES1C-FRECUENCIA       TO WKS-FRECUENCIA-MAY
002280     INSPECT WKS-FRECUENCIA-MAY
002290         CONVERTING "abcdefghijklmnopqrstuvwxyz"
002300                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002310
002320     MOVE RES1C-COMENTARIOS      TO WKS-COMENTARIOS-MIN
002330     INSPECT WKS-COMENTARIOS-MIN
002340         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002350                 TO "abcdefghijklmnopqrstuvwxyz"
002360
002370     MOVE RES1C-FECHA-EVALUAR    TO WKS-FECHA-EVALUAR-COPIA.
002380 110-PREPARAR-CAMPOS-TRABAJO-E.
002390     EXIT.
002400
002410*******************************************************************
002420*     120-QUITAR-ESPACIOS-INICIALES
002430*     LOCALIZA EL PRIMER CARACTER NO BLANCO DE LA FECHA
002440*     ESPECIFICA Y LA RECORRE AL INICIO DEL CAMPO DE TRABAJO.
002450*******************************************************************
002460 120-QUITAR-ESPACIOS-INICIALES SECTION.
002470 120-INICIO.
002480     MOVE SPACES                 TO WKS-FECHA-ESPEC-TRIM
002490     PERFORM 121-VERIFICAR-POSICION
002500         THRU 121-VERIFICAR-POSICION-E
002510         VARYING WKS-POS-INICIO FROM 1 BY 1
002520         UNTIL WKS-POS-INICIO > 20
002530            OR WKS-FECHA-ESPEC-MAYUSC(WKS-POS-INICIO:1) NOT = SPACE
002540
002550     IF  WKS-POS-INICIO > 20
002560         GO TO 120-QUITAR-ESPACIOS-INICIALES-E
002570     END-IF
002580
002590     MOVE 21                     TO WKS-LONGITUD-RESTO
002600     SUBTRACT WKS-POS-INICIO     FROM WKS-LONGITUD-RESTO
002610
002620     MOVE WKS-FECHA-ESPEC-MAYUSC(WKS-POS-INICIO:WKS-LONGITUD-RESTO)
002630         TO WKS-FECHA-ESPEC-TRIM(1:WKS-LONGITUD-RESTO).
002640 120-QUITAR-ESPACIOS-INICIALES-E.
002650     EXIT.
002660
002670 121-VERIFICAR-POSICION SECTION.
002680*    PARRAFO VACIO A PROPOSITO: SOLO EXISTE PARA QUE EL PERFORM
002690*    VARYING DE 120-QUITAR-ESPACIOS-INICIALES TENGA UN CUERPO
002700*    QUE RECORRER; LA CONDICION DE PARO VA EN LA CLAUSULA UNTIL.
002710 121-INICIO.
002720     CONTINUE.
002730 121-VERIFICAR-POSICION-E.
002740     EXIT.
002750
002760*******************************************************************
002770*     200-EVALUAR-FECHA-ESPECIFICA
002780*     REGLA 1 DEL NEGOCIO: SE INTENTA INTERPRETAR LA FECHA
002790*     ESPECIFICA COMO 'NOMBRE-DE-MES DIA'. SI NO SE PUEDE
002800*     INTERPRETAR, LA TAREA SE CONSIDERA NO VENCIDA POR ESTA
002810*     REGLA (SIN ERROR) Y LA FRECUENCIA YA NO SE CONSULTA.
002820*******************************************************************
002830 200-EVALUAR-FECHA-ESPECIFICA SECTION.
002840 200-INICIO.
002850     PERFORM 120-QUITAR-ESPACIOS-INICIALES
002860         THRU 120-QUITAR-ESPACIOS-INICIALES-E
002870
002880     MOVE SPACES                 TO WKS-FE-TOKEN-MES
002890                                    WKS-FE-TOKEN-DIA
002900     MOVE ZEROS                  TO WKS-FE-LONG-MES
002910                                    WKS-FE-LONG-DIA
002920
002930     UNSTRING WKS-FECHA-ESPEC-TRIM DELIMITED BY ALL SPACE
002940         INTO WKS-FE-TOKEN-MES COUNT IN WKS-FE-LONG-MES
002950              WKS-FE-TOKEN-DIA COUNT IN WKS-FE-LONG-DIA
002960     END-UNSTRING
002970
002980     IF  WKS-FE-LONG-MES = ZERO OR WKS-FE-LONG-DIA = ZERO
002990         GO TO 200-EVALUAR-FECHA-ESPECIFICA-E
003000     END-IF
003010
003020     SET IDX-MES TO 1
003030     SEARCH WKS-MES-NOMBRE
003040         AT END
003050             GO TO 200-EVALUAR-FECHA-ESPECIFICA-E
003060         WHEN WKS-MES-NOMBRE(IDX-MES) = WKS-FE-TOKEN-MES
003070             CONTINUE
003080     END-SEARCH
003090
003100     SET WKS-MES-TABLA-IDX FROM IDX-MES
003110     IF  WKS-MES-TABLA-IDX NOT = WKS-FEC-MES
003120         GO TO 200-EVALUAR-FECHA-ESPECIFICA-E
003130     END-IF
003140
003150     PERFORM 210-VALIDAR-DIA-ESPECIFICO
003160         THRU 210-VALIDAR-DIA-ESPECIFICO-E
003170
003180*         19/07/2001 RRH TK-00388 - NO SE ACEPTA UN DIA FUERA
003190*         DE RANGO 1-31 COMO COINCIDENCIA VALIDA
003200     IF  WKS-DIA-TEXTO-9 NOT LESS 1 AND WKS-DIA-TEXTO-9 NOT GREATER 31
003210         IF  WKS-DIA-TEXTO-9 = WKS-FEC-DIA
003220             SET RES1C-TAREA-VENCE TO TRUE
003230         END-IF
003240     END-IF.
003250 200-EVALUAR-FECHA-ESPECIFICA-E.
003260     EXIT.
003270
003280*******************************************************************
003290*     210-VALIDAR-DIA-ESPECIFICO
003300*     CONVIERTE EL TOKEN DE TEXTO DEL DIA ('1', '15', ...) A
003310*     NUMERICO CON CEROS A LA IZQUIERDA.
003320*******************************************************************
003330 210-VALIDAR-DIA-ESPECIFICO SECTION.
003340*    WKS-DIA-TEXTO-X ES JUSTIFIED RIGHT, ASI QUE UN TOKEN DE UN
003350*    SOLO DIGITO ('1') QUEDA CON UN BLANCO A LA IZQUIERDA, Y EL
003360*    REPLACING LEADING SPACE BY ZERO LO CONVIERTE EN '01' ANTES
003370*    DE REDEFINIRLO COMO WKS-DIA-TEXTO-9.
003380 210-INICIO.
003390     MOVE SPACES                 TO WKS-DIA-TEXTO-X
003400     MOVE WKS-FE-TOKEN-DIA(1:WKS-FE-LONG-DIA) TO WKS-DIA-TEXTO-X
003410     INSPECT WKS-DIA-TEXTO-X REPLACING LEADING SPACE BY ZERO.
003420 210-VALIDAR-DIA-ESPECIFICO-E.
003430     EXIT.
003440
003450*******************************************************************
003460*     300-EVALUAR-FRECUENCIA
003470*     REGLA 2 DEL NEGOCIO: SOLO SE LLEGA AQUI CUANDO LA FECHA
003480*     ESPECIFICA VIENE EN BLANCO. SE DESPACHA SEGUN FRECUENCIA.
003490*******************************************************************
003500 300-EVALUAR-FRECUENCIA SECTION.
003510 300-INICIO.
003520     EVALUATE TRUE
003530         WHEN WKS-FREC-DIARIA
003540             PERFORM 310-EVAL-DIARIA THRU 310-EVAL-DIARIA-E
003550         WHEN WKS-FREC-SEMANAL
003560             PERFORM 320-EVAL-SEMANAL THRU 320-EVAL-SEMANAL-E
003570         WHEN WKS-FREC-MENSUAL
003580             PERFORM 330-EVAL-MENSUAL THRU 330-EVAL-MENSUAL-E
003590         WHEN WKS-FREC-TRIMESTRAL
003600             PERFORM 340-EVAL-TRIMESTRAL THRU 340-EVAL-TRIMESTRAL-E
003610         WHEN WKS-FREC-SEMESTRAL
003620             PERFORM 350-EVAL-SEMESTRAL THRU 350-EVAL-SEMESTRAL-E
003630         WHEN WKS-FREC-ANUAL
003640             PERFORM 360-EVAL-ANUAL THRU 360-EVAL-ANUAL-E
003650         WHEN OTHER
003660             CONTINUE
003670     END-EVALUATE.
003680 300-EVALUAR-FRECUENCIA-E.
003690     EXIT.
003700
003710*******************************************************************
003720*     310-EVAL-DIARIA
003730*     ( 02/09/1994 EDR TK-00176, 14/02/1996 MGL TK-00241 )
003740*******************************************************************
003750 310-EVAL-DIARIA SECTION.
003760 310-INICIO.
003770     IF  WKS-COMENTARIOS-MIN = SPACES
003780         SET RES1C-TAREA-VENCE TO TRUE
003790     ELSE
003800         PERFORM 311-BUSCAR-MONDAY THRU 311-BUSCAR-MONDAY-E
003810         PERFORM 312-BUSCAR-THURSDAY THRU 312-BUSCAR-THURSDAY-E
003820         PERFORM 313-BUSCAR-WEDNESDAY THRU 313-BUSCAR-WEDNESDAY-E
003830         IF  WKS-SI-MONDAY AND WKS-SI-THURSDAY
003840             IF  RES1C-DIA-ES-MONDAY OR RES1C-DIA-ES-THURSDAY
003850                 SET RES1C-TAREA-VENCE TO TRUE
003860             END-IF
003870         ELSE
003880             IF  WKS-SI-WEDNESDAY
003890                 IF  RES1C-DIA-ES-WEDNESDAY
003900                     SET RES1C-TAREA-VENCE TO TRUE
003910                 END-IF
003920             ELSE
003930                 SET RES1C-TAREA-VENCE TO TRUE
003940             END-IF
003950         END-IF
003960     END-IF.
003970 310-EVAL-DIARIA-E.
003980     EXIT.
003990
004000 311-BUSCAR-MONDAY SECTION.
004010*    ARMA EL PATRON "monday" (6 POSICIONES) Y DELEGA LA BUSQUEDA
004020*    A LA UTILERIA GENERICA 900-BUSCAR-SUBCADENA.
004030 311-INICIO.
004040     MOVE WKS-COMENTARIOS-MIN    TO WKS-BUS-TEXTO
004050     MOVE "monday"               TO WKS-BUS-PATRON
004060     MOVE 6                      TO WKS-BUS-LONGITUD
004070     PERFORM 900-BUSCAR-SUBCADENA THRU 900-BUSCAR-SUBCADENA-E
004080     MOVE WKS-BUS-ENCONTRADO     TO WKS-TIENE-MONDAY.
004090 311-BUSCAR-MONDAY-E.
004100     EXIT.
004110
004120 312-BUSCAR-THURSDAY SECTION.
004130*    ARMA EL PATRON "thursday" (8 POSICIONES) Y DELEGA LA
004140*    BUSQUEDA A LA UTILERIA GENERICA 900-BUSCAR-SUBCADENA.
004150 312-INICIO.
004160     MOVE WKS-COMENTARIOS-MIN    TO WKS-BUS-TEXTO
004170     MOVE "thursday"             TO WKS-BUS-PATRON
004180     MOVE 8                      TO WKS-BUS-LONGITUD
004190     PERFORM 900-BUSCAR-SUBCADENA THRU 900-BUSCAR-SUBCADENA-E
004200     MOVE WKS-BUS-ENCONTRADO     TO WKS-TIENE-THURSDAY.
004210 312-BUSCAR-THURSDAY-E.
004220     EXIT.
004230
004240 313-BUSCAR-WEDNESDAY SECTION.
004250*    ARMA EL PATRON "wednesday" (9 POSICIONES) Y DELEGA LA
004260*    BUSQUEDA A LA UTILERIA GENERICA 900-BUSCAR-SUBCADENA.
004270 313-INICIO.
004280     MOVE WKS-COMENTARIOS-MIN    TO WKS-BUS-TEXTO
004290     MOVE "wednesday"            TO WKS-BUS-PATRON
004300     MOVE 9                      TO WKS-BUS-LONGITUD
004310     PERFORM 900-BUSCAR-SUBCADENA THRU 900-BUSCAR-SUBCADENA-E
004320     MOVE WKS-BUS-ENCONTRADO     TO WKS-TIENE-WEDNESDAY.
004330 313-BUSCAR-WEDNESDAY-E.
004340     EXIT.
004350
004360*******************************************************************
004370*     320-EVAL-SEMANAL (LA SEMANA INICIA EN DOMINGO)
004380*******************************************************************
004390 320-EVAL-SEMANAL SECTION.
004400 320-INICIO.
004410     PERFORM 321-BUSCAR-SUN THRU 321-BUSCAR-SUN-E
004420     PERFORM 322-BUSCAR-WED THRU 322-BUSCAR-WED-E
004430     IF  WKS-SI-SUN AND WKS-SI-WED
004440         IF  RES1C-DIA-ES-SUNDAY OR RES1C-DIA-ES-WEDNESDAY
004450             SET RES1C-TAREA-VENCE TO TRUE
004460         END-IF
004470     ELSE
004480*             POR DEFECTO (O SI SOLO MENCIONA 'SUNDAY') VENCE
004490*             UNICAMENTE EL DOMINGO
004500         IF  RES1C-DIA-ES-SUNDAY
004510             SET RES1C-TAREA-VENCE TO TRUE
004520         END-IF
004530     END-IF.
004540 320-EVAL-SEMANAL-E.
004550     EXIT.
004560
004570 321-BUSCAR-SUN SECTION.
004580*    ARMA EL PATRON "sun" (3 POSICIONES, PREFIJO DE "sunday")
004590*    Y DELEGA LA BUSQUEDA A 900-BUSCAR-SUBCADENA.
004600 321-INICIO.
004610     MOVE WKS-COMENTARIOS-MIN    TO WKS-BUS-TEXTO
004620     MOVE "sun"                  TO WKS-BUS-PATRON
004630     MOVE 3                      TO WKS-BUS-LONGITUD
004640     PERFORM 900-BUSCAR-SUBCADENA THRU 900-BUSCAR-SUBCADENA-E
004650     MOVE WKS-BUS-ENCONTRADO     TO WKS-TIENE-SUN.
004660 321-BUSCAR-SUN-E.
004670     EXIT.
004680
004690 322-BUSCAR-WED SECTION.
004700*    ARMA EL PATRON "wed" (3 POSICIONES, PREFIJO DE "wednesday")
004710*    Y DELEGA LA BUSQUEDA A 900-BUSCAR-SUBCADENA.
004720 322-INICIO.
004730     MOVE WKS-COMENTARIOS-MIN    TO WKS-BUS-TEXTO
004740     MOVE "wed"                  TO WKS-BUS-PATRON
004750     MOVE 3                      TO WKS-BUS-LONGITUD
004760     PERFORM 900-BUSCAR-SUBCADENA THRU 900-BUSCAR-SUBCADENA-E
004770     MOVE WKS-BUS-ENCONTRADO     TO WKS-TIENE-WED.
004780 322-BUSCAR-WED-E.
004790     EXIT.
004800
004810*******************************************************************
004820*     330-EVAL-MENSUAL - VENCE SOLO EL DIA 1 DEL MES
004830*******************************************************************
004840 330-EVAL-MENSUAL SECTION.
004850*    WKS-FEC-DIA/WKS-FEC-MES VIENEN DE LA FECHA A EVALUAR (LA
004860*    FECHA DE CORRIDA O EL DIA DE LA SEMANA EN CURSO SEGUN QUIEN
004870*    LLAME), NUNCA DE LA FECHA ESPECIFICA DE LA TAREA.
004880 330-INICIO.
004890     IF  WKS-FEC-DIA = 01
004900         SET RES1C-TAREA-VENCE TO TRUE
004910     END-IF.
004920 330-EVAL-MENSUAL-E.
004930     EXIT.
004940
004950*******************************************************************
004960*     340-EVAL-TRIMESTRAL - DIA 1 DE ENERO/ABRIL/JULIO/OCTUBRE
004970*******************************************************************
004980 340-EVAL-TRIMESTRAL SECTION.
004990 340-INICIO.
005000     IF  WKS-FEC-DIA = 01
005010         IF  WKS-FEC-MES = 01 OR WKS-FEC-MES = 04
005020          OR WKS-FEC-MES = 07 OR WKS-FEC-MES = 10
005030             SET RES1C-TAREA-VENCE TO TRUE
005040         END-IF
005050     END-IF.
005060 340-EVAL-TRIMESTRAL-E.
005070     EXIT.
005080
005090*******************************************************************
005100*     350-EVAL-SEMESTRAL ( 02/09/1994 EDR TK-00176 )
005110*******************************************************************
005120 350-EVAL-SEMESTRAL SECTION.
005130 350-INICIO.
005140     PERFORM 351-BUSCAR-JANUARY THRU 351-BUSCAR-JANUARY-E
005150     PERFORM 352-BUSCAR-JUNE THRU 352-BUSCAR-JUNE-E
005160     IF  WKS-FEC-DIA = 01
005170         IF  WKS-SI-JANUARY AND WKS-SI-JUNE
005180             IF  WKS-FEC-MES = 01 OR WKS-FEC-MES = 06
005190                 SET RES1C-TAREA-VENCE TO TRUE
005200             END-IF
005210         ELSE
005220*                 POR DEFECTO EL SEMESTRE ES ENERO/JULIO
005230             IF  WKS-FEC-MES = 01 OR WKS-FEC-MES = 07
005240                 SET RES1C-TAREA-VENCE TO TRUE
005250             END-IF
005260         END-IF
005270     END-IF.
005280 350-EVAL-SEMESTRAL-E.
005290     EXIT.
005300
005310 351-BUSCAR-JANUARY SECTION.
005320*    ARMA EL PATRON "january" (7 POSICIONES) Y DELEGA LA
005330*    BUSQUEDA A 900-BUSCAR-SUBCADENA.
005340 351-INICIO.
005350     MOVE WKS-COMENTARIOS-MIN    TO WKS-BUS-TEXTO
005360     MOVE "january"              TO WKS-BUS-PATRON
005370     MOVE 7                      TO WKS-BUS-LONGITUD
005380     PERFORM 900-BUSCAR-SUBCADENA THRU 900-BUSCAR-SUBCADENA-E
005390     MOVE WKS-BUS-ENCONTRADO     TO WKS-TIENE-JANUARY.
005400 351-BUSCAR-JANUARY-E.
005410     EXIT.
005420
005430 352-BUSCAR-JUNE SECTION.
005440*    ARMA EL PATRON "june" (4 POSICIONES) Y DELEGA LA BUSQUEDA
005450*    A 900-BUSCAR-SUBCADENA.
005460 352-INICIO.
005470     MOVE WKS-COMENTARIOS-MIN    TO WKS-BUS-TEXTO
005480     MOVE "june"                 TO WKS-BUS-PATRON
005490     MOVE 4                      TO WKS-BUS-LONGITUD
005500     PERFORM 900-BUSCAR-SUBCADENA THRU 900-BUSCAR-SUBCADENA-E
005510     MOVE WKS-BUS-ENCONTRADO     TO WKS-TIENE-JUNE.
005520 352-BUSCAR-JUNE-E.
005530     EXIT.
005540
005550*******************************************************************
005560*     360-EVAL-ANUAL - SOLO SE LLEGA AQUI CON FECHA ESPECIFICA
005570*     EN BLANCO (VER 100-PRINCIPAL), POR LO QUE UNA TAREA YEARLY
005580*     EN ESTE PUNTO NUNCA VENCE (LA REGLA DELEGA POR COMPLETO A
005590*     LA FECHA ESPECIFICA, QUE AQUI ESTA VACIA).
005600*******************************************************************
005610 360-EVAL-ANUAL SECTION.
005620 360-INICIO.
005630     CONTINUE.
005640 360-EVAL-ANUAL-E.
005650     EXIT.
005660
005670*******************************************************************
005680*     900-BUSCAR-SUBCADENA
005690*     UTILERIA GENERICA: BUSCA WKS-BUS-PATRON (LONGITUD
005700*     WKS-BUS-LONGITUD) DENTRO DE WKS-BUS-TEXTO (80 POSICIONES).
005710*     DEJA WKS-BUS-ENCONTRADO EN 'S' O 'N'.
005720*******************************************************************
005730 900-BUSCAR-SUBCADENA SECTION.
005740 900-INICIO.
005750     SET WKS-BUS-NO TO TRUE
005760     MOVE 81                     TO WKS-BUS-LIMITE
005770     SUBTRACT WKS-BUS-LONGITUD   FROM WKS-BUS-LIMITE
005780     MOVE 1                      TO WKS-BUS-POSICION
005790
005800     PERFORM 910-COMPARAR-POSICION
005810         THRU 910-COMPARAR-POSICION-E
005820         VARYING WKS-BUS-POSICION FROM 1 BY 1
005830         UNTIL WKS-BUS-POSICION > WKS-BUS-LIMITE
005840            OR WKS-BUS-SI.
005850 900-BUSCAR-SUBCADENA-E.
005860     EXIT.
005870
005880 910-COMPARAR-POSICION SECTION.
005890 910-INICIO.
005900     IF  WKS-BUS-TEXTO(WKS-BUS-POSICION:WKS-BUS-LONGITUD)
005910             = WKS-BUS-PATRON(1:WKS-BUS-LONGITUD)
005920         SET WKS-BUS-SI TO TRUE
005930     END-IF.
005940 910-COMPARAR-POSICION-E.
005950     EXIT.
005960
005970 END PROGRAM RESD1C00.
