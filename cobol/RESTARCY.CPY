000100*******************************************************************
000110*              C O P Y   R E S T A R C Y
000120*--------------------------------------------------------------------
000130* APLICACION  : RESIDENCIA - PROGRAMACION DE TAREAS RECURRENTES
000140* ESTRUCTURA  : REGISTRO MAESTRO DE TAREAS (REG-MAESTRO-TAREAS)
000150* USO         : FD DE TASKMST EN RESD1R00, AREA DE TRABAJO EN
000160*             : RESDUECY PARA LA TABLA EN MEMORIA
000170* LONGITUD    : 205 BYTES (COINCIDE CON RECORD CONTAINS DE TASKMST)
000180*******************************************************************
000190*------------------------------------------------------- HIST
000200* 25/06/1991 EDR TK-00118 CREACION DEL COPY PARA EL               RESTARCY
000210*             MAESTRO DE TAREAS DEL PROYECTO DE                   RESTARCY
000220*             PROGRAMACION DE TURNOS DE LA RESIDENCIA             RESTARCY
000230* 14/02/1996 MGL TK-00241 SE AGREGA REDEFINES DE LA               RESTARCY
000240*             FECHA ESPECIFICA PARA DESGLOSE RAPIDO               RESTARCY
000250*             MES/DIA EN LAS VALIDACIONES DE VIGENCIA             RESTARCY
000260*******************************************************************
000270 01  REG-MAESTRO-TAREAS.
000280     05  TLTR-ACTIVIDAD              PIC X(60).
000290     05  TLTR-DEPARTAMENTO           PIC X(30).
000300     05  TLTR-FRECUENCIA             PIC X(12).
000310         88  TLTR-FREC-DIARIA            VALUE "DAILY".
000320         88  TLTR-FREC-SEMANAL           VALUE "WEEKLY".
000330         88  TLTR-FREC-MENSUAL           VALUE "MONTHLY".
000340         88  TLTR-FREC-TRIMESTRAL        VALUE "QUARTERLY".
000350         88  TLTR-FREC-SEMESTRAL         VALUE "HALF-YEARLY".
000360         88  TLTR-FREC-ANUAL             VALUE "YEARLY".
000370     05  TLTR-NUM-VECES              PIC 9(03).
000380*     NUM-VECES SE CARGA PERO NO PARTICIPA EN EL CALCULO DE
000390*     VENCIMIENTO NI EN EL REPORTE (ES SOLO INFORMATIVO)
000400     05  TLTR-FECHA-ESPECIFICA       PIC X(20).
000410     05  TLTR-FECHA-ESPEC-R REDEFINES TLTR-FECHA-ESPECIFICA.
000420         10  TLTR-FE-MES-TXT         PIC X(13).
000430         10  TLTR-FE-DIA-TXT         PIC X(07).
000440     05  TLTR-COMENTARIOS            PIC X(80).
000450*     ( 30/01/2004 LMQ TK-00421 - SE QUITA EL FILLER DE
000460*       EXPANSION QUE SE HABIA AGREGADO AL FINAL DEL REGISTRO;
000470*       DESCUADRABA LA LONGITUD CONTRA EL RECORD CONTAINS 205
000480*       DE TASKMST EN RESD1R00 Y CONTRA EL LAYOUT PUBLICADO
000490*       AL AREA USUARIA )
000500*******************************************************************
